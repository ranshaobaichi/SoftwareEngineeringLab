000100*    =============================================================        
000110*    LEDQRY.CPY   -  QUERY CRITERIA WORKING-STORAGE LAYOUT                
000120*    POCKETLEDGER BATCH SYSTEM  -  LEDGER DIVISION                        
000130*    -------------------------------------------------------------        
000140*    07/19/99  AL   ORIGINAL CRITERIA LAYOUT FOR QUERY-ENGINE.            
000150*    04/02/14  DP   ADDED MIN/MAX "SET" SWITCHES PER REQ 2501.            
000160*    -------------------------------------------------------------        
000170 01  LE-QUERY-REQ.                                                        
000180     05  QRY-USER-ID             PIC X(12).                               
000190     05  QRY-CATEGORY-ID         PIC X(12).                               
000200     05  QRY-TAG-IDS             PIC X(12) OCCURS 3 TIMES.                
000210     05  QRY-START-DATE          PIC 9(8).                                
000220     05  QRY-END-DATE            PIC 9(8).                                
000230     05  QRY-MIN-AMOUNT          PIC S9(9)V99.                            
000240     05  QRY-MIN-SET             PIC X(01).                               
000250         88  QRY-MIN-IS-SET      VALUE 'Y'.                               
000260     05  QRY-MAX-AMOUNT          PIC S9(9)V99.                            
000270     05  QRY-MAX-SET             PIC X(01).                               
000280         88  QRY-MAX-IS-SET      VALUE 'Y'.                               
000290     05  QRY-KEYWORD             PIC X(20).                               
000300     05  FILLER                  PIC X(05).                               
000310*    -------------------------------------------------------------        
000320*    ALTERNATE VIEW - THE THREE TAG SLOTS AS ONE BLOCK, USED BY           
000330*    THE ANY-TAG-MATCH SCAN IN THE QUERY-ENGINE PROGRAM.                  
000340*    -------------------------------------------------------------        
000350 01  LE-QUERY-REQ-ALT REDEFINES LE-QUERY-REQ.                             
000360     05  FILLER                  PIC X(24).                               
000370     05  QRY-TAG-BLOCK           PIC X(36).                               
000380     05  FILLER                  PIC X(65).                               
