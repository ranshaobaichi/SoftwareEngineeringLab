000100*    =============================================================        
000110*    LEDENTR.CPY   -  LEDGER ENTRY MASTER RECORD LAYOUT                   
000120*    POCKETLEDGER BATCH SYSTEM  -  LEDGER DIVISION                        
000130*    -------------------------------------------------------------        
000140*    01/06/99  AL   ORIGINAL LAYOUT FOR ENTRY MASTER CONVERSION.          
000150*    03/14/02  RT   ADDED ENT-DATE-PARTS REDEFINES FOR AGING JOBS.        
000160*    09/02/11  KM   WIDENED ENT-NOTE PER FIN-REQ 1140.                    
000170*    =============================================================        
000180 01  LE-ENTRY-REC.                                                        
000190     05  ENT-ENTRY-ID            PIC X(12).                               
000200     05  ENT-USER-ID             PIC X(12).                               
000210     05  ENT-CATEGORY-ID         PIC X(12).                               
000220     05  ENT-TITLE               PIC X(30).                               
000230     05  ENT-AMOUNT              PIC S9(9)V99.                            
000240     05  ENT-CURRENCY            PIC X(03).                               
000250     05  ENT-NOTE                PIC X(40).                               
000260     05  ENT-DATE                PIC 9(8).                                
000270     05  ENT-DATE-PARTS REDEFINES ENT-DATE.                               
000280         10  ENT-DATE-YY         PIC 9(4).                                
000290         10  ENT-DATE-MM         PIC 9(2).                                
000300         10  ENT-DATE-DD         PIC 9(2).                                
000310     05  ENT-TAG-IDS             PIC X(12) OCCURS 5 TIMES.                
000320     05  ENT-IMAGE-COUNT         PIC 9(03).                               
000330     05  FILLER                  PIC X(09).                               
000340*    -------------------------------------------------------------        
000350*    ALTERNATE VIEW - USED BY THE TAG-MATCH SCAN ROUTINES SO THE          
000360*    FIVE TAG SLOTS CAN BE MOVED AS ONE BLOCK RATHER THAN FIELD           
000370*    BY FIELD.                                                            
000380*    -------------------------------------------------------------        
000390 01  LE-ENTRY-REC-ALT REDEFINES LE-ENTRY-REC.                             
000400     05  FILLER                  PIC X(128).                              
000410     05  ENT-TAG-BLOCK           PIC X(60).                               
000420     05  FILLER                  PIC X(12).                               
000430                                                                          
