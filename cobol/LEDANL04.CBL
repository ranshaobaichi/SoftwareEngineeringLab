000100        IDENTIFICATION DIVISION.                                          
000110        PROGRAM-ID.             LEDANL04.                                 
000120        AUTHOR.                 ASHLEY LINDQUIST.                         
000130        INSTALLATION.           LINDQUIST FINANCIAL SYSTEMS.              
000140        DATE-WRITTEN.           03/22/89.                                 
000150        DATE-COMPILED.                                                    
000160        SECURITY.               UNCLASSIFIED.                             
000170                                                                          
000180*    ============================================================         
000190*    THIS PROGRAM IS THE STAT-ENGINE FOR POCKETLEDGER.                    
000200*    FOR ONE USER AND ONE DATE WINDOW IT BUILDS TOTALS BY TYPE,           
000210*    BALANCE, PER-CATEGORY AND PER-TAG BREAKDOWNS, A DAY-BY-DAY           
000220*    AND MONTH-BY-MONTH BREAKDOWN, AND A TOP-10 EXPENSE LISTING.          
000230*    AN INVALID OR MISSING DATE WINDOW IS REPORTED AS AN ERROR            
000240*    AND NO STATISTICS ARE PRODUCED FOR THAT RUN.                         
000250*    ============================================================         
000260*    CHANGE LOG                                                           
000270*    ------------------------------------------------------------         
000280*    03/22/89  AL   ORIGINAL CODING - TOTALS AND BALANCE ONLY.            
000290*    08/14/90  AL   ADDED CATEGORY BREAKDOWN WITH PERCENTAGES.            
000300*    02/11/92  RT   ADDED TAG BREAKDOWN, PARK TABLE SCAN IDIOM.           
000310*    07/09/94  KM   ADDED DAILY BREAKDOWN - BUILT DAY-SPAN TABLE.         
000320*    05/30/96  KM   ADDED MONTHLY BREAKDOWN FOR ANNUAL REVIEW.            
000330*    03/02/98  DP   EXPANDED ERR-REASON TO 40 BYTES - Y2K SWEEP.          
000340*    01/11/99  DP   Y2K - VERIFIED 4-DIGIT YEAR IN DAY TABLE.             
000350*    11/04/05  RT   ADDED TOP-10 EXPENSE RANKING TABLE.                   
000360*    06/22/07  RT   ADDED TRACE DISPLAYS UNDER UPSI-0 SWITCH.             
000370*    02/27/17  KM   REQ 3312 - ZERO DATE ENTRIES SKIPPED, DIRTY.          
000380*    ------------------------------------------------------------         
000390                                                                          
000400        ENVIRONMENT DIVISION.                                             
000410        CONFIGURATION SECTION.                                            
000420        SPECIAL-NAMES.                                                    
000430            C01 IS TOP-OF-FORM                                            
000440            CLASS LOWER-ALPHA IS 'a' THRU 'z'                             
000450            UPSI-0 ON STATUS IS TRACE-SWITCH.                             
000460                                                                          
000470        INPUT-OUTPUT SECTION.                                             
000480        FILE-CONTROL.                                                     
000490                                                                          
000500            SELECT CRIT-IN                                                
000510                ASSIGN TO LEDQRYC                                         
000520                ORGANIZATION IS LINE SEQUENTIAL.                          
000530                                                                          
000540            SELECT LEDGER-IN                                              
000550                ASSIGN TO LEDENTM                                         
000560                ORGANIZATION IS LINE SEQUENTIAL.                          
000570                                                                          
000580            SELECT CATEGORY-IN                                            
000590                ASSIGN TO LEDCATM                                         
000600                ORGANIZATION IS LINE SEQUENTIAL.                          
000610                                                                          
000620            SELECT TAG-IN                                                 
000630                ASSIGN TO LEDTAGM                                         
000640                ORGANIZATION IS LINE SEQUENTIAL.                          
000650                                                                          
000660            SELECT STAT-OUT                                               
000670                ASSIGN TO LEDSTAO                                         
000680                ORGANIZATION IS RECORD SEQUENTIAL.                        
000690                                                                          
000700            SELECT STAT-ERR-OUT                                           
000710                ASSIGN TO LEDSTAE                                         
000720                ORGANIZATION IS RECORD SEQUENTIAL.                        
000730                                                                          
000740        DATA DIVISION.                                                    
000750        FILE SECTION.                                                     
000760                                                                          
000770        FD  CRIT-IN                                                       
000780            LABEL RECORD IS STANDARD                                      
000790            RECORD CONTAINS 125 CHARACTERS                                
000800            DATA RECORD IS LE-QUERY-REQ.                                  
000810                                                                          
000820        COPY LEDQRY.                                                      
000830                                                                          
000840        FD  LEDGER-IN                                                     
000850            LABEL RECORD IS STANDARD                                      
000860            RECORD CONTAINS 200 CHARACTERS                                
000870            DATA RECORD IS LE-ENTRY-REC.                                  
000880                                                                          
000890        COPY LEDENTR.                                                     
000900                                                                          
000910        FD  CATEGORY-IN                                                   
000920            LABEL RECORD IS STANDARD                                      
000930            RECORD CONTAINS 70 CHARACTERS                                 
000940            DATA RECORD IS LE-CATEGORY-REC.                               
000950                                                                          
000960        COPY LEDCAT.                                                      
000970                                                                          
000980        FD  TAG-IN                                                        
000990            LABEL RECORD IS STANDARD                                      
001000            RECORD CONTAINS 45 CHARACTERS                                 
001010            DATA RECORD IS LE-TAG-REC.                                    
001020                                                                          
001030        COPY LEDTAG.                                                      
001040                                                                          
001050        FD  STAT-OUT                                                      
001060            LABEL RECORD IS OMITTED                                       
001070            RECORD CONTAINS 132 CHARACTERS                                
001080            LINAGE IS 60 WITH FOOTING AT 55                               
001090            DATA RECORD IS PRTLINE.                                       
001100                                                                          
001110        01  PRTLINE                    PIC X(132).                        
001120                                                                          
001130        FD  STAT-ERR-OUT                                                  
001140            LABEL RECORD IS OMITTED                                       
001150            RECORD CONTAINS 132 CHARACTERS                                
001160            LINAGE IS 60 WITH FOOTING AT 55                               
001170            DATA RECORD IS PRTLINE-ERR.                                   
001180                                                                          
001190        01  PRTLINE-ERR                PIC X(132).                        
001200                                                                          
001210        WORKING-STORAGE SECTION.                                          
001220        01  WORK-AREA.                                                    
001230            05  C-PCTR              PIC 99     COMP VALUE ZERO.           
001240            05  C-ERR-PCTR          PIC 99     COMP VALUE ZERO.           
001250            05  CI                  PIC 9(02)  COMP VALUE ZERO.           
001260            05  TI                  PIC 9(02)  COMP VALUE ZERO.           
001270            05  TX                  PIC 9(02)  COMP VALUE ZERO.           
001280            05  DI                  PIC 9(03)  COMP VALUE ZERO.           
001290            05  MI                  PIC 9(02)  COMP VALUE ZERO.           
001300            05  XI                  PIC 9(02)  COMP VALUE ZERO.           
001310            05  M                   PIC 9(02)  COMP VALUE ZERO.           
001320            05  N                   PIC 9(02)  COMP VALUE ZERO.           
001330            05  P                   PIC 9(03)  COMP VALUE ZERO.           
001340            05  WS-CRIT-OK              PIC XXX      VALUE "YES".         
001350            05  LEDGER-EOF-SW           PIC XXX      VALUE "NO".          
001360            05  CAT-EOF-SW              PIC XXX      VALUE "NO".          
001370            05  TAG-EOF-SW              PIC XXX      VALUE "NO".          
001380            05  WS-LEAP-SW              PIC XXX.                          
001390            05  WS-BUBBLE-DONE-SW       PIC XXX.                          
001400                                                                          
001410        01  ERR-REASON                 PIC X(40).                         
001420                                                                          
001430        01  WS-STAT-YEAR                PIC 9(4)  VALUE ZERO.             
001440        01  WS-TEMP-Q                   PIC 9(8)  COMP.                   
001450        01  WS-TEMP-R                   PIC 9(4)  COMP.                   
001460                                                                          
001470*    ------------------------------------------------------------         
001480*    CATEGORY LOOKUP/ACCUMULATOR TABLE - LOADED FROM THE CATEGORY         
001490*    MASTER, THEN UPDATED IN PLACE AS THE LEDGER IS SCANNED.              
001500*    ------------------------------------------------------------         
001510        01  WS-CAT-COUNT               PIC 9(03)  COMP VALUE ZERO.        
001520        01  WS-CAT-TABLE.                                                 
001530            05  WS-CAT-SLOT OCCURS 20 TIMES.                              
001540                10  WS-CAT-ID            PIC X(12).                       
001550                10  WS-CAT-NM            PIC X(20).                       
001560                10  WS-CAT-TP            PIC X(01).                       
001570                10  WS-CAT-AMT           PIC S9(9)V99.                    
001580                10  WS-CAT-CNT           PIC 9(05)  COMP.                 
001590                                                                          
001600        01  WS-TAG-COUNT               PIC 9(03)  COMP VALUE ZERO.        
001610        01  WS-TAG-TABLE.                                                 
001620            05  WS-TAG-SLOT OCCURS 30 TIMES.                              
001630                10  WS-TAG-ID            PIC X(12).                       
001640                10  WS-TAG-NM            PIC X(20).                       
001650                10  WS-TAG-AMT           PIC S9(9)V99.                    
001660                10  WS-TAG-CNT           PIC 9(05)  COMP.                 
001670                                                                          
001680*    ------------------------------------------------------------         
001690*    DAY-SPAN TABLE - ONE SLOT PER CALENDAR DAY IN THE CRITERIA           
001700*    WINDOW, BUILT BEFORE THE LEDGER SCAN SO EVERY DAY (INCLUDING         
001710*    DAYS WITH NO ACTIVITY) PRINTS A ZERO-FILLED LINE.                    
001720*    ------------------------------------------------------------         
001730        01  WS-DAY-COUNT               PIC 9(03)  COMP VALUE ZERO.        
001740        01  WS-DAY-TABLE.                                                 
001750            05  WS-DAY-SLOT OCCURS 370 TIMES.                             
001760                10  WS-DAY-DATE          PIC 9(8).                        
001770                10  WS-DAY-INCOME        PIC S9(9)V99.                    
001780                10  WS-DAY-EXPENSE       PIC S9(9)V99.                    
001790                                                                          
001800        01  WS-BUILD-DATE-NUM            PIC 9(8).                        
001810        01  WS-BUILD-DATE-PARTS REDEFINES WS-BUILD-DATE-NUM.              
001820            05  WS-BUILD-YY              PIC 9(4).                        
001830            05  WS-BUILD-MM              PIC 9(2).                        
001840            05  WS-BUILD-DD              PIC 9(2).                        
001850                                                                          
001860        01  WS-CUR-MONTH-LEN             PIC 9(02).                       
001870                                                                          
001880*    ------------------------------------------------------------         
001890*    MONTH-LENGTH TABLE - FEBRUARY ADJUSTED FOR LEAP YEAR AT              
001900*    SCAN TIME, NOT STORED HERE.                                          
001910*    ------------------------------------------------------------         
001920        01  WS-MONTH-LEN-LIT.                                             
001930            05  FILLER                  PIC 9(02)   VALUE 31.             
001940            05  FILLER                  PIC 9(02)   VALUE 28.             
001950            05  FILLER                  PIC 9(02)   VALUE 31.             
001960            05  FILLER                  PIC 9(02)   VALUE 30.             
001970            05  FILLER                  PIC 9(02)   VALUE 31.             
001980            05  FILLER                  PIC 9(02)   VALUE 30.             
001990            05  FILLER                  PIC 9(02)   VALUE 31.             
002000            05  FILLER                  PIC 9(02)   VALUE 31.             
002010            05  FILLER                  PIC 9(02)   VALUE 30.             
002020            05  FILLER                  PIC 9(02)   VALUE 31.             
002030            05  FILLER                  PIC 9(02)   VALUE 30.             
002040            05  FILLER                  PIC 9(02)   VALUE 31.             
002050        01  WS-MONTH-LEN-TBL REDEFINES WS-MONTH-LEN-LIT.                  
002060            05  WS-MONTH-LEN            PIC 9(02) OCCURS 12 TIMES.        
002070                                                                          
002080        01  WS-MONTH-TABLE.                                               
002090            05  WS-MON-SLOT OCCURS 12 TIMES.                              
002100                10  WS-MON-INCOME        PIC S9(9)V99.                    
002110                10  WS-MON-EXPENSE       PIC S9(9)V99.                    
002120                                                                          
002130        01  WS-INCOME-TOTAL             PIC S9(9)V99 VALUE ZERO.          
002140        01  WS-EXPENSE-TOTAL            PIC S9(9)V99 VALUE ZERO.          
002150        01  WS-BALANCE                  PIC S9(9)V99 VALUE ZERO.          
002160        01  WS-CAT-GRAND-TOTAL          PIC S9(9)V99 VALUE ZERO.          
002170        01  WS-CAT-PCT                  PIC S9(3)V99.                     
002180                                                                          
002190*    ------------------------------------------------------------         
002200*    TOP-10 EXPENSE TABLE - RANKED DESCENDING BY AMOUNT AS EACH           
002210*    QUALIFYING EXPENSE ENTRY IS SCANNED.                                 
002220*    ------------------------------------------------------------         
002230        01  WS-TOP-COUNT               PIC 9(02)  COMP VALUE ZERO.        
002240        01  WS-TOP-TABLE.                                                 
002250            05  WS-TOP-SLOT OCCURS 10 TIMES.                              
002260                10  WS-TOP-AMT           PIC S9(9)V99.                    
002270                10  WS-TOP-TITLE         PIC X(30).                       
002280                10  WS-TOP-DATE          PIC 9(8).                        
002290                                                                          
002300        01  WS-SWAP-AMT                 PIC S9(9)V99.                     
002310        01  WS-SWAP-TITLE               PIC X(30).                        
002320        01  WS-SWAP-DATE                PIC 9(8).                         
002330                                                                          
002340        01  WS-CURRENT-DATE-NUM         PIC 9(8).                         
002350        01  WS-CURRENT-DATE-PARTS REDEFINES WS-CURRENT-DATE-NUM.          
002360            05  WS-CUR-YY               PIC 9(4).                         
002370            05  WS-CUR-MM               PIC 9(2).                         
002380            05  WS-CUR-DD               PIC 9(2).                         
002390                                                                          
002400        01  SYS-DATE.                                                     
002410            05  I-YEAR                  PIC 9(4).                         
002420            05  I-MONTH                 PIC 99.                           
002430            05  I-DAY                   PIC 99.                           
002440            05  I-TIME                  PIC X(11).                        
002450                                                                          
002460        01  COMPANY-TITLE.                                                
002470            05  FILLER              PIC X(6)   VALUE "DATE:".             
002480            05  O-MONTH                 PIC 99.                           
002490            05  FILLER                  PIC X        VALUE "/".           
002500            05  O-DAY                   PIC 99.                           
002510            05  FILLER                  PIC X        VALUE "/".           
002520            05  O-YEAR                  PIC 9(4).                         
002530            05  FILLER                  PIC X(31)    VALUE SPACES.        
002540            05  FILLER                  PIC X(30)    VALUE                
002550                "POCKETLEDGER STAT-ENGINE".                               
002560            05  FILLER                  PIC X(47)    VALUE SPACES.        
002570            05  FILLER              PIC X(6)   VALUE "PAGE:".             
002580            05  O-PCTR                  PIC Z9.                           
002590                                                                          
002600        01  DIVISION-TITLE.                                               
002610            05  FILLER              PIC X(8)   VALUE "LEDANL04".          
002620            05  FILLER                  PIC X(49)    VALUE SPACES.        
002630            05  FILLER                  PIC X(18)    VALUE                
002640                "LINDQUIST DIVISION".                                     
002650            05  FILLER                  PIC X(57)    VALUE SPACES.        
002660                                                                          
002670        01  SECTION-TITLE.                                                
002680            05  FILLER                  PIC X(3)     VALUE SPACES.        
002690            05  O-SECTION-TEXT          PIC X(60).                        
002700            05  FILLER                  PIC X(69)    VALUE SPACES.        
002710                                                                          
002720        01  TOTALS-LINE.                                                  
002730            05  FILLER                  PIC X(3)     VALUE SPACES.        
002740            05  O-TOT-LABEL             PIC X(15).                        
002750            05  FILLER                  PIC X(5)     VALUE SPACES.        
002760            05  O-TOT-AMT               PIC --------9.99.                 
002770            05  FILLER                  PIC X(97)    VALUE SPACES.        
002780                                                                          
002790        01  CAT-STATS-LINE.                                               
002800            05  FILLER                  PIC X(3)     VALUE SPACES.        
002810            05  O-CAT-NAME              PIC X(20).                        
002820            05  FILLER                  PIC X(3)     VALUE SPACES.        
002830            05  O-CAT-AMT               PIC --------9.99.                 
002840            05  FILLER                  PIC X(3)     VALUE SPACES.        
002850            05  O-CAT-CNT               PIC ZZZZ9.                        
002860            05  FILLER                  PIC X(3)     VALUE SPACES.        
002870            05  O-CAT-PCT               PIC ZZ9.99.                       
002880            05  FILLER                  PIC X        VALUE "%".           
002890            05  FILLER                  PIC X(76)    VALUE SPACES.        
002900                                                                          
002910        01  TAG-STATS-LINE.                                               
002920            05  FILLER                  PIC X(3)     VALUE SPACES.        
002930            05  O-TAG-NAME              PIC X(20).                        
002940            05  FILLER                  PIC X(3)     VALUE SPACES.        
002950            05  O-TAG-AMT               PIC --------9.99.                 
002960            05  FILLER                  PIC X(3)     VALUE SPACES.        
002970            05  O-TAG-CNT               PIC ZZZZ9.                        
002980            05  FILLER                  PIC X(86)    VALUE SPACES.        
002990                                                                          
003000        01  DAILY-LINE.                                                   
003010            05  FILLER                  PIC X(3)     VALUE SPACES.        
003020            05  O-DAY-YYYY              PIC 9(4).                         
003030            05  FILLER                  PIC X        VALUE "-".           
003040            05  O-DAY-MM                PIC 99.                           
003050            05  FILLER                  PIC X        VALUE "-".           
003060            05  O-DAY-DD                PIC 99.                           
003070            05  FILLER                  PIC X(3)     VALUE SPACES.        
003080            05  O-DAY-INC               PIC --------9.99.                 
003090            05  FILLER                  PIC X(2)     VALUE SPACES.        
003100            05  O-DAY-EXP               PIC --------9.99.                 
003110            05  FILLER                  PIC X(2)     VALUE SPACES.        
003120            05  O-DAY-BAL               PIC --------9.99.                 
003130            05  FILLER                  PIC X(76)    VALUE SPACES.        
003140                                                                          
003150        01  MONTHLY-LINE.                                                 
003160            05  FILLER                  PIC X(3)     VALUE SPACES.        
003170            05  FILLER                PIC X(6)     VALUE "MONTH:".        
003180            05  O-MON-NUM               PIC Z9.                           
003190            05  FILLER                  PIC X(3)     VALUE SPACES.        
003200            05  O-MON-INC               PIC --------9.99.                 
003210            05  FILLER                  PIC X(2)     VALUE SPACES.        
003220            05  O-MON-EXP               PIC --------9.99.                 
003230            05  FILLER                  PIC X(2)     VALUE SPACES.        
003240            05  O-MON-BAL               PIC --------9.99.                 
003250            05  FILLER                  PIC X(78)    VALUE SPACES.        
003260                                                                          
003270        01  TOP-EXP-LINE.                                                 
003280            05  FILLER                  PIC X(3)     VALUE SPACES.        
003290            05  O-TOP-RANK              PIC Z9.                           
003300            05  FILLER                  PIC X(2)     VALUE SPACES.        
003310            05  O-TOP-DATE              PIC 9(8).                         
003320            05  FILLER                  PIC X(3)     VALUE SPACES.        
003330            05  O-TOP-TITLE             PIC X(30).                        
003340            05  FILLER                  PIC X(3)     VALUE SPACES.        
003350            05  O-TOP-AMT               PIC --------9.99.                 
003360            05  FILLER                  PIC X(69)    VALUE SPACES.        
003370                                                                          
003380        01  ERROR-TITLE.                                                  
003390            05  FILLER                  PIC X(58)    VALUE SPACES.        
003400            05  FILLER                  PIC X(16)    VALUE                
003410                "CRITERIA REJECT".                                        
003420            05  FILLER                  PIC X(58)    VALUE SPACES.        
003430                                                                          
003440        01  ERROR-LINE.                                                   
003450            05  FILLER                  PIC X(3)     VALUE SPACES.        
003460            05  O-ERR-MSG               PIC X(40).                        
003470            05  FILLER                  PIC X(89)    VALUE SPACES.        
003480                                                                          
003490        PROCEDURE DIVISION.                                               
003500                                                                          
003510        0000-LEDANL04.                                                    
003520            PERFORM 1000-INIT.                                            
003530            IF WS-CRIT-OK = "YES"                                         
003540                PERFORM 2100-LOAD-CATEGORIES                              
003550                    UNTIL CAT-EOF-SW = "YES"                              
003560                PERFORM 2200-LOAD-TAGS                                    
003570                    UNTIL TAG-EOF-SW = "YES"                              
003580                PERFORM 2300-BUILD-DAY-TABLE                              
003590                PERFORM 9100-HEADING                                      
003600                PERFORM 3000-SCAN-LEDGER                                  
003610                    UNTIL LEDGER-EOF-SW = "YES"                           
003620                PERFORM 5000-PRINT-TOTALS                                 
003630                PERFORM 5100-PRINT-CATEGORY-STATS                         
003640                PERFORM 5200-PRINT-TAG-STATS                              
003650                PERFORM 5300-PRINT-DAILY-STATS                            
003660                PERFORM 5400-PRINT-MONTHLY-STATS                          
003670                PERFORM 5500-PRINT-TOP-EXPENSES                           
003680            END-IF.                                                       
003690            PERFORM 6000-CLOSING.                                         
003700            STOP RUN.                                                     
003710                                                                          
003720        1000-INIT.                                                        
003730            MOVE FUNCTION CURRENT-DATE TO SYS-DATE.                       
003740            MOVE I-DAY  TO O-DAY.                                         
003750            MOVE I-YEAR TO O-YEAR.                                        
003760            MOVE I-MONTH TO O-MONTH.                                      
003770                                                                          
003780            OPEN INPUT  CRIT-IN.                                          
003790            OPEN INPUT  LEDGER-IN.                                        
003800            OPEN INPUT  CATEGORY-IN.                                      
003810            OPEN INPUT  TAG-IN.                                           
003820            OPEN OUTPUT STAT-OUT.                                         
003830            OPEN OUTPUT STAT-ERR-OUT.                                     
003840                                                                          
003850            MOVE "YES" TO WS-CRIT-OK.                                     
003860            MOVE SPACES TO ERR-REASON.                                    
003870                                                                          
003880            READ CRIT-IN                                                  
003890                AT END                                                    
003900                    MOVE "NO" TO WS-CRIT-OK                               
003910                    MOVE "NO CRITERIA RECORD" TO ERR-REASON               
003920            END-READ.                                                     
003930                                                                          
003940            IF WS-CRIT-OK = "YES"                                         
003950                PERFORM 2000-VALIDATE-CRIT                                
003960            END-IF.                                                       
003970                                                                          
003980            IF WS-CRIT-OK = "NO"                                          
003990                PERFORM 9200-ERR-HEADING                                  
004000                PERFORM 9300-ERR-PRT                                      
004010            END-IF.                                                       
004020                                                                          
004030        2000-VALIDATE-CRIT.                                               
004040            IF QRY-START-DATE = 0 OR QRY-END-DATE = 0                     
004050                MOVE "NO" TO WS-CRIT-OK                                   
004060                MOVE "START AND END DATE REQUIRED" TO ERR-REASON          
004070            END-IF.                                                       
004080                                                                          
004090            IF WS-CRIT-OK = "YES"                                         
004100                IF QRY-START-DATE > QRY-END-DATE                          
004110                    MOVE "NO" TO WS-CRIT-OK                               
004120                    MOVE "START DATE AFTER END DATE" TO ERR-REASON        
004130                END-IF                                                    
004140            END-IF.                                                       
004150                                                                          
004160            IF WS-CRIT-OK = "YES"                                         
004170                COMPUTE WS-STAT-YEAR = QRY-START-DATE / 10000             
004180            END-IF.                                                       
004190                                                                          
004200        2100-LOAD-CATEGORIES.                                             
004210            READ CATEGORY-IN                                              
004220                AT END                                                    
004230                    MOVE "YES" TO CAT-EOF-SW                              
004240                NOT AT END                                                
004250                    ADD 1 TO WS-CAT-COUNT                                 
004260                    MOVE CAT-CATEGORY-ID                                  
004270                        TO WS-CAT-ID(WS-CAT-COUNT)                        
004280                    MOVE CAT-NAME TO WS-CAT-NM(WS-CAT-COUNT)              
004290                    MOVE CAT-TYPE TO WS-CAT-TP(WS-CAT-COUNT)              
004300                    MOVE ZERO  TO WS-CAT-AMT(WS-CAT-COUNT)                
004310                    MOVE ZERO  TO WS-CAT-CNT(WS-CAT-COUNT)                
004320            END-READ.                                                     
004330                                                                          
004340        2200-LOAD-TAGS.                                                   
004350            READ TAG-IN                                                   
004360                AT END                                                    
004370                    MOVE "YES" TO TAG-EOF-SW                              
004380                NOT AT END                                                
004390                    ADD 1 TO WS-TAG-COUNT                                 
004400                    MOVE TAG-TAG-ID TO WS-TAG-ID(WS-TAG-COUNT)            
004410                    MOVE TAG-NAME   TO WS-TAG-NM(WS-TAG-COUNT)            
004420                    MOVE ZERO  TO WS-TAG-AMT(WS-TAG-COUNT)                
004430                    MOVE ZERO  TO WS-TAG-CNT(WS-TAG-COUNT)                
004440            END-READ.                                                     
004450                                                                          
004460        2300-BUILD-DAY-TABLE.                                             
004470            MOVE QRY-START-DATE TO WS-BUILD-DATE-NUM.                     
004480            PERFORM 2310-ADD-DAY-TO-TABLE                                 
004490                UNTIL WS-BUILD-DATE-NUM > QRY-END-DATE                    
004500                    OR WS-DAY-COUNT >= 370.                               
004510                                                                          
004520        2310-ADD-DAY-TO-TABLE.                                            
004530            ADD 1 TO WS-DAY-COUNT.                                        
004540            MOVE WS-BUILD-DATE-NUM TO WS-DAY-DATE(WS-DAY-COUNT).          
004550            MOVE ZERO TO WS-DAY-INCOME(WS-DAY-COUNT).                     
004560            MOVE ZERO TO WS-DAY-EXPENSE(WS-DAY-COUNT).                    
004570            PERFORM 2350-ADVANCE-DAY.                                     
004580                                                                          
004590        2350-ADVANCE-DAY.                                                 
004600            PERFORM 2360-IS-LEAP-YEAR.                                    
004610            MOVE WS-MONTH-LEN(WS-BUILD-MM) TO WS-CUR-MONTH-LEN.           
004620            IF WS-BUILD-MM = 2 AND WS-LEAP-SW = "YES"                     
004630                MOVE 29 TO WS-CUR-MONTH-LEN                               
004640            END-IF.                                                       
004650                                                                          
004660            IF WS-BUILD-DD < WS-CUR-MONTH-LEN                             
004670                ADD 1 TO WS-BUILD-DD                                      
004680            ELSE                                                          
004690                MOVE 1 TO WS-BUILD-DD                                     
004700                IF WS-BUILD-MM < 12                                       
004710                    ADD 1 TO WS-BUILD-MM                                  
004720                ELSE                                                      
004730                    MOVE 1 TO WS-BUILD-MM                                 
004740                    ADD 1 TO WS-BUILD-YY                                  
004750                END-IF                                                    
004760            END-IF.                                                       
004770                                                                          
004780        2360-IS-LEAP-YEAR.                                                
004790            MOVE "NO" TO WS-LEAP-SW.                                      
004800            DIVIDE WS-BUILD-YY BY 4                                       
004810                GIVING WS-TEMP-Q REMAINDER WS-TEMP-R.                     
004820            IF WS-TEMP-R = 0                                              
004830                DIVIDE WS-BUILD-YY BY 100                                 
004840                    GIVING WS-TEMP-Q REMAINDER WS-TEMP-R                  
004850                IF WS-TEMP-R NOT = 0                                      
004860                    MOVE "YES" TO WS-LEAP-SW                              
004870                ELSE                                                      
004880                    DIVIDE WS-BUILD-YY BY 400                             
004890                        GIVING WS-TEMP-Q REMAINDER WS-TEMP-R              
004900                    IF WS-TEMP-R = 0                                      
004910                        MOVE "YES" TO WS-LEAP-SW                          
004920                    END-IF                                                
004930                END-IF                                                    
004940            END-IF.                                                       
004950                                                                          
004960        3000-SCAN-LEDGER.                                                 
004970            PERFORM 9000-READ-ENTRY.                                      
004980            PERFORM 3010-SCAN-ONE-ENTRY                                   
004990                UNTIL LEDGER-EOF-SW = "YES".                              
005000                                                                          
005010        3010-SCAN-ONE-ENTRY.                                              
005020            IF ENT-DATE NOT = 0                                           
005030                AND ENT-USER-ID = QRY-USER-ID                             
005040                AND ENT-DATE >= QRY-START-DATE                            
005050                AND ENT-DATE <= QRY-END-DATE                              
005060                PERFORM 3100-FIND-CATEGORY                                
005070                PERFORM 3150-ACCUM-CATEGORY                               
005080                PERFORM 3200-ACCUM-TAGS                                   
005090                PERFORM 3300-ACCUM-DAILY                                  
005100                PERFORM 3400-ACCUM-MONTHLY                                
005110                IF CI NOT = 0 AND WS-CAT-TP(CI) = "E"                     
005120                    PERFORM 3500-ACCUM-TOP-EXPENSE                        
005130                END-IF                                                    
005140            END-IF.                                                       
005150            PERFORM 9000-READ-ENTRY.                                      
005160                                                                          
005170        3100-FIND-CATEGORY.                                               
005180            MOVE 0 TO CI.                                                 
005190            MOVE 1 TO M.                                                  
005200            PERFORM 3110-SCAN-CAT-SLOT                                    
005210                UNTIL M > WS-CAT-COUNT OR CI NOT = 0.                     
005220                                                                          
005230        3110-SCAN-CAT-SLOT.                                               
005240            IF WS-CAT-ID(M) = ENT-CATEGORY-ID                             
005250                MOVE M TO CI                                              
005260            END-IF.                                                       
005270            ADD 1 TO M.                                                   
005280                                                                          
005290        3150-ACCUM-CATEGORY.                                              
005300            ADD ENT-AMOUNT TO WS-CAT-GRAND-TOTAL.                         
005310            IF CI NOT = 0                                                 
005320                ADD ENT-AMOUNT TO WS-CAT-AMT(CI)                          
005330                ADD 1 TO WS-CAT-CNT(CI)                                   
005340                IF WS-CAT-TP(CI) = "I"                                    
005350                    ADD ENT-AMOUNT TO WS-INCOME-TOTAL                     
005360                END-IF                                                    
005370                IF WS-CAT-TP(CI) = "E"                                    
005380                    ADD ENT-AMOUNT TO WS-EXPENSE-TOTAL                    
005390                END-IF                                                    
005400            END-IF.                                                       
005410                                                                          
005420        3200-ACCUM-TAGS.                                                  
005430            MOVE 1 TO TX.                                                 
005440            PERFORM 3210-ACCUM-ONE-TAG UNTIL TX > 5.                      
005450                                                                          
005460        3210-ACCUM-ONE-TAG.                                               
005470            IF ENT-TAG-IDS(TX) NOT = SPACES                               
005480                PERFORM 3220-FIND-TAG                                     
005490                IF TI NOT = 0                                             
005500                    ADD ENT-AMOUNT TO WS-TAG-AMT(TI)                      
005510                    ADD 1 TO WS-TAG-CNT(TI)                               
005520                END-IF                                                    
005530            END-IF.                                                       
005540            ADD 1 TO TX.                                                  
005550                                                                          
005560        3220-FIND-TAG.                                                    
005570            MOVE 0 TO TI.                                                 
005580            MOVE 1 TO N.                                                  
005590            PERFORM 3221-SCAN-TAG-SLOT                                    
005600                UNTIL N > WS-TAG-COUNT OR TI NOT = 0.                     
005610                                                                          
005620        3221-SCAN-TAG-SLOT.                                               
005630            IF WS-TAG-ID(N) = ENT-TAG-IDS(TX)                             
005640                MOVE N TO TI                                              
005650            END-IF.                                                       
005660            ADD 1 TO N.                                                   
005670                                                                          
005680        3300-ACCUM-DAILY.                                                 
005690            IF CI NOT = 0                                                 
005700                PERFORM 3310-FIND-DAY-SLOT                                
005710                IF DI NOT = 0                                             
005720                    IF WS-CAT-TP(CI) = "I"                                
005730                        ADD ENT-AMOUNT TO WS-DAY-INCOME(DI)               
005740                    END-IF                                                
005750                    IF WS-CAT-TP(CI) = "E"                                
005760                        ADD ENT-AMOUNT TO WS-DAY-EXPENSE(DI)              
005770                    END-IF                                                
005780                END-IF                                                    
005790            END-IF.                                                       
005800                                                                          
005810        3310-FIND-DAY-SLOT.                                               
005820            MOVE 0 TO DI.                                                 
005830            MOVE 1 TO P.                                                  
005840            PERFORM 3311-SCAN-DAY-SLOT                                    
005850                UNTIL P > WS-DAY-COUNT OR DI NOT = 0.                     
005860                                                                          
005870        3311-SCAN-DAY-SLOT.                                               
005880            IF WS-DAY-DATE(P) = ENT-DATE                                  
005890                MOVE P TO DI                                              
005900            END-IF.                                                       
005910            ADD 1 TO P.                                                   
005920                                                                          
005930        3400-ACCUM-MONTHLY.                                               
005940            IF ENT-DATE-YY = WS-STAT-YEAR                                 
005950                MOVE ENT-DATE-MM TO MI                                    
005960                IF CI NOT = 0 AND WS-CAT-TP(CI) = "I"                     
005970                    ADD ENT-AMOUNT TO WS-MON-INCOME(MI)                   
005980                ELSE                                                      
005990                    ADD ENT-AMOUNT TO WS-MON-EXPENSE(MI)                  
006000                END-IF                                                    
006010            END-IF.                                                       
006020                                                                          
006030        3500-ACCUM-TOP-EXPENSE.                                           
006040            IF WS-TOP-COUNT < 10                                          
006050                ADD 1 TO WS-TOP-COUNT                                     
006060                MOVE ENT-AMOUNT TO WS-TOP-AMT(WS-TOP-COUNT)               
006070                MOVE ENT-TITLE  TO WS-TOP-TITLE(WS-TOP-COUNT)             
006080                MOVE ENT-DATE   TO WS-TOP-DATE(WS-TOP-COUNT)              
006090                MOVE WS-TOP-COUNT TO XI                                   
006100                MOVE "NO" TO WS-BUBBLE-DONE-SW                            
006110                PERFORM 3510-BUBBLE-UP                                    
006120                    UNTIL XI = 1 OR WS-BUBBLE-DONE-SW = "YES"             
006130            ELSE                                                          
006140                IF ENT-AMOUNT > WS-TOP-AMT(10)                            
006150                    MOVE ENT-AMOUNT TO WS-TOP-AMT(10)                     
006160                    MOVE ENT-TITLE  TO WS-TOP-TITLE(10)                   
006170                    MOVE ENT-DATE   TO WS-TOP-DATE(10)                    
006180                    MOVE 10 TO XI                                         
006190                    MOVE "NO" TO WS-BUBBLE-DONE-SW                        
006200                    PERFORM 3510-BUBBLE-UP                                
006210                        UNTIL XI = 1 OR WS-BUBBLE-DONE-SW = "YES"         
006220                END-IF                                                    
006230            END-IF.                                                       
006240                                                                          
006250        3510-BUBBLE-UP.                                                   
006260            IF WS-TOP-AMT(XI) > WS-TOP-AMT(XI - 1)                        
006270                MOVE WS-TOP-AMT(XI)       TO WS-SWAP-AMT                  
006280                MOVE WS-TOP-TITLE(XI)     TO WS-SWAP-TITLE                
006290                MOVE WS-TOP-DATE(XI)      TO WS-SWAP-DATE                 
006300                MOVE WS-TOP-AMT(XI - 1)   TO WS-TOP-AMT(XI)               
006310                MOVE WS-TOP-TITLE(XI - 1) TO WS-TOP-TITLE(XI)             
006320                MOVE WS-TOP-DATE(XI - 1)  TO WS-TOP-DATE(XI)              
006330                MOVE WS-SWAP-AMT          TO WS-TOP-AMT(XI - 1)           
006340                MOVE WS-SWAP-TITLE        TO WS-TOP-TITLE(XI - 1)         
006350                MOVE WS-SWAP-DATE         TO WS-TOP-DATE(XI - 1)          
006360                SUBTRACT 1 FROM XI                                        
006370            ELSE                                                          
006380                MOVE "YES" TO WS-BUBBLE-DONE-SW                           
006390            END-IF.                                                       
006400                                                                          
006410        5000-PRINT-TOTALS.                                                
006420            MOVE "TOTALS BY TYPE" TO O-SECTION-TEXT.                      
006430            WRITE PRTLINE FROM SECTION-TITLE                              
006440                AFTER ADVANCING 2 LINES.                                  
006450                                                                          
006460            MOVE "TOTAL INCOME" TO O-TOT-LABEL.                           
006470            MOVE WS-INCOME-TOTAL TO O-TOT-AMT.                            
006480            WRITE PRTLINE FROM TOTALS-LINE                                
006490                AFTER ADVANCING 1 LINE                                    
006500                    AT EOP PERFORM 9100-HEADING.                          
006510                                                                          
006520            MOVE "TOTAL EXPENSE" TO O-TOT-LABEL.                          
006530            MOVE WS-EXPENSE-TOTAL TO O-TOT-AMT.                           
006540            WRITE PRTLINE FROM TOTALS-LINE                                
006550                AFTER ADVANCING 1 LINE                                    
006560                    AT EOP PERFORM 9100-HEADING.                          
006570                                                                          
006580            COMPUTE WS-BALANCE =                                          
006590                WS-INCOME-TOTAL - WS-EXPENSE-TOTAL.                       
006600            MOVE "BALANCE" TO O-TOT-LABEL.                                
006610            MOVE WS-BALANCE TO O-TOT-AMT.                                 
006620            WRITE PRTLINE FROM TOTALS-LINE                                
006630                AFTER ADVANCING 1 LINE                                    
006640                    AT EOP PERFORM 9100-HEADING.                          
006650                                                                          
006660        5100-PRINT-CATEGORY-STATS.                                        
006670            MOVE "CATEGORY STATISTICS" TO O-SECTION-TEXT.                 
006680            WRITE PRTLINE FROM SECTION-TITLE                              
006690                AFTER ADVANCING 2 LINES.                                  
006700                                                                          
006710            MOVE 1 TO CI.                                                 
006720            PERFORM 5110-PRINT-ONE-CAT UNTIL CI > WS-CAT-COUNT.           
006730                                                                          
006740        5110-PRINT-ONE-CAT.                                               
006750            IF WS-CAT-CNT(CI) NOT = 0                                     
006760                MOVE WS-CAT-NM(CI) TO O-CAT-NAME                          
006770                MOVE WS-CAT-AMT(CI) TO O-CAT-AMT                          
006780                MOVE WS-CAT-CNT(CI) TO O-CAT-CNT                          
006790                IF WS-CAT-GRAND-TOTAL = 0                                 
006800                    MOVE 0 TO WS-CAT-PCT                                  
006810                ELSE                                                      
006820                    COMPUTE WS-CAT-PCT ROUNDED =                          
006830                        WS-CAT-AMT(CI) / WS-CAT-GRAND-TOTAL * 100         
006840                END-IF                                                    
006850                MOVE WS-CAT-PCT TO O-CAT-PCT                              
006860                WRITE PRTLINE FROM CAT-STATS-LINE                         
006870                    AFTER ADVANCING 1 LINE                                
006880                        AT EOP PERFORM 9100-HEADING                       
006890            END-IF.                                                       
006900            ADD 1 TO CI.                                                  
006910                                                                          
006920        5200-PRINT-TAG-STATS.                                             
006930            MOVE "TAG STATISTICS" TO O-SECTION-TEXT.                      
006940            WRITE PRTLINE FROM SECTION-TITLE                              
006950                AFTER ADVANCING 2 LINES.                                  
006960                                                                          
006970            MOVE 1 TO TI.                                                 
006980            PERFORM 5210-PRINT-ONE-TAG UNTIL TI > WS-TAG-COUNT.           
006990                                                                          
007000        5210-PRINT-ONE-TAG.                                               
007010            IF WS-TAG-CNT(TI) NOT = 0                                     
007020                MOVE WS-TAG-NM(TI) TO O-TAG-NAME                          
007030                MOVE WS-TAG-AMT(TI) TO O-TAG-AMT                          
007040                MOVE WS-TAG-CNT(TI) TO O-TAG-CNT                          
007050                WRITE PRTLINE FROM TAG-STATS-LINE                         
007060                    AFTER ADVANCING 1 LINE                                
007070                        AT EOP PERFORM 9100-HEADING                       
007080            END-IF.                                                       
007090            ADD 1 TO TI.                                                  
007100                                                                          
007110        5300-PRINT-DAILY-STATS.                                           
007120            MOVE "DAILY STATISTICS" TO O-SECTION-TEXT.                    
007130            WRITE PRTLINE FROM SECTION-TITLE                              
007140                AFTER ADVANCING 2 LINES.                                  
007150                                                                          
007160            MOVE 1 TO DI.                                                 
007170            PERFORM 5310-PRINT-ONE-DAY UNTIL DI > WS-DAY-COUNT.           
007180                                                                          
007190        5310-PRINT-ONE-DAY.                                               
007200            MOVE WS-DAY-DATE(DI) TO WS-CURRENT-DATE-NUM.                  
007210            MOVE WS-CUR-YY TO O-DAY-YYYY.                                 
007220            MOVE WS-CUR-MM TO O-DAY-MM.                                   
007230            MOVE WS-CUR-DD TO O-DAY-DD.                                   
007240            MOVE WS-DAY-INCOME(DI) TO O-DAY-INC.                          
007250            MOVE WS-DAY-EXPENSE(DI) TO O-DAY-EXP.                         
007260            COMPUTE O-DAY-BAL =                                           
007270                WS-DAY-INCOME(DI) - WS-DAY-EXPENSE(DI).                   
007280            WRITE PRTLINE FROM DAILY-LINE                                 
007290                AFTER ADVANCING 1 LINE                                    
007300                    AT EOP PERFORM 9100-HEADING.                          
007310            ADD 1 TO DI.                                                  
007320                                                                          
007330        5400-PRINT-MONTHLY-STATS.                                         
007340            MOVE "MONTHLY STATISTICS" TO O-SECTION-TEXT.                  
007350            WRITE PRTLINE FROM SECTION-TITLE                              
007360                AFTER ADVANCING 2 LINES.                                  
007370                                                                          
007380            MOVE 1 TO MI.                                                 
007390            PERFORM 5410-PRINT-ONE-MONTH UNTIL MI > 12.                   
007400                                                                          
007410        5410-PRINT-ONE-MONTH.                                             
007420            MOVE MI TO O-MON-NUM.                                         
007430            MOVE WS-MON-INCOME(MI) TO O-MON-INC.                          
007440            MOVE WS-MON-EXPENSE(MI) TO O-MON-EXP.                         
007450            COMPUTE O-MON-BAL =                                           
007460                WS-MON-INCOME(MI) - WS-MON-EXPENSE(MI).                   
007470            WRITE PRTLINE FROM MONTHLY-LINE                               
007480                AFTER ADVANCING 1 LINE                                    
007490                    AT EOP PERFORM 9100-HEADING.                          
007500            ADD 1 TO MI.                                                  
007510                                                                          
007520        5500-PRINT-TOP-EXPENSES.                                          
007530            MOVE "TOP EXPENSES" TO O-SECTION-TEXT.                        
007540            WRITE PRTLINE FROM SECTION-TITLE                              
007550                AFTER ADVANCING 2 LINES.                                  
007560                                                                          
007570            MOVE 1 TO XI.                                                 
007580            PERFORM 5510-PRINT-ONE-TOP UNTIL XI > WS-TOP-COUNT.           
007590                                                                          
007600        5510-PRINT-ONE-TOP.                                               
007610            MOVE XI TO O-TOP-RANK.                                        
007620            MOVE WS-TOP-DATE(XI) TO O-TOP-DATE.                           
007630            MOVE WS-TOP-TITLE(XI) TO O-TOP-TITLE.                         
007640            MOVE WS-TOP-AMT(XI) TO O-TOP-AMT.                             
007650            WRITE PRTLINE FROM TOP-EXP-LINE                               
007660                AFTER ADVANCING 1 LINE                                    
007670                    AT EOP PERFORM 9100-HEADING.                          
007680            ADD 1 TO XI.                                                  
007690                                                                          
007700        6000-CLOSING.                                                     
007710            CLOSE CRIT-IN.                                                
007720            CLOSE LEDGER-IN.                                              
007730            CLOSE CATEGORY-IN.                                            
007740            CLOSE TAG-IN.                                                 
007750            CLOSE STAT-OUT.                                               
007760            CLOSE STAT-ERR-OUT.                                           
007770                                                                          
007780        9000-READ-ENTRY.                                                  
007790            READ LEDGER-IN                                                
007800                AT END                                                    
007810                    MOVE "YES" TO LEDGER-EOF-SW.                          
007820                                                                          
007830        9100-HEADING.                                                     
007840            ADD 1 TO C-PCTR.                                              
007850            MOVE C-PCTR TO O-PCTR.                                        
007860                                                                          
007870            WRITE PRTLINE                                                 
007880                FROM COMPANY-TITLE                                        
007890                    AFTER ADVANCING PAGE.                                 
007900            WRITE PRTLINE                                                 
007910                FROM DIVISION-TITLE                                       
007920                    AFTER ADVANCING 1 LINE.                               
007930                                                                          
007940        9200-ERR-HEADING.                                                 
007950            ADD 1 TO C-ERR-PCTR.                                          
007960            MOVE C-ERR-PCTR TO O-PCTR.                                    
007970                                                                          
007980            WRITE PRTLINE-ERR                                             
007990                FROM COMPANY-TITLE                                        
008000                    AFTER ADVANCING PAGE.                                 
008010            WRITE PRTLINE-ERR                                             
008020                FROM DIVISION-TITLE                                       
008030                    AFTER ADVANCING 1 LINE.                               
008040            WRITE PRTLINE-ERR                                             
008050                FROM ERROR-TITLE                                          
008060                    AFTER ADVANCING 1 LINE.                               
008070                                                                          
008080        9300-ERR-PRT.                                                     
008090            MOVE ERR-REASON TO O-ERR-MSG.                                 
008100            WRITE PRTLINE-ERR                                             
008110                FROM ERROR-LINE                                           
008120                    AFTER ADVANCING 1 LINE                                
008130                        AT EOP                                            
008140                            PERFORM 9200-ERR-HEADING.                     
