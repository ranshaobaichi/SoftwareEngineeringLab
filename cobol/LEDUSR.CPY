000100*    =============================================================        
000110*    LEDUSR.CPY   -  USER MASTER RECORD LAYOUT                            
000120*    POCKETLEDGER BATCH SYSTEM  -  LEDGER DIVISION                        
000130*    -------------------------------------------------------------        
000140*    05/21/99  AL   ORIGINAL LAYOUT FOR USER MASTER.                      
000150*    08/11/09  RT   WIDENED USR-PWHASH TO X(64) PER SECURITY REQ.         
000160*    02/27/99  AL   ADDED EMAIL CHARACTER TABLE FOR SHAPE EDIT.           
000170*    =============================================================        
000180 01  LE-USER-REC.                                                         
000190     05  USR-USER-ID             PIC X(12).                               
000200     05  USR-EMAIL               PIC X(40).                               
000210     05  USR-PHONE               PIC X(15).                               
000220     05  USR-PWHASH              PIC X(64).                               
000230     05  USR-NICKNAME            PIC X(20).                               
000240     05  FILLER                  PIC X(09).                               
000250*    -------------------------------------------------------------        
000260*    ALTERNATE VIEW - CHARACTER TABLE OF USR-EMAIL, USED BY THE           
000270*    EMAIL SHAPE EDIT IN THE USER-VALIDATOR PROGRAM.                      
000280*    -------------------------------------------------------------        
000290 01  LE-USER-REC-ALT REDEFINES LE-USER-REC.                               
000300     05  FILLER                  PIC X(12).                               
000310     05  USR-EMAIL-CHARS         PIC X OCCURS 40 TIMES.                   
000320     05  FILLER                  PIC X(108).                              
000330*    -------------------------------------------------------------        
000340*    ALTERNATE VIEW - CHARACTER TABLE OF USR-NICKNAME, USED BY            
000350*    THE TRAILING-BLANK SCAN FOR THE NICKNAME EDIT.                       
000360*    -------------------------------------------------------------        
000370 01  LE-USER-REC-ALT2 REDEFINES LE-USER-REC.                              
000380     05  FILLER                  PIC X(131).                              
000390     05  USR-NICKNAME-CHARS      PIC X OCCURS 20 TIMES.                   
000400     05  FILLER                  PIC X(09).                               
