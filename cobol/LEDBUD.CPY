000100*    =============================================================        
000110*    LEDBUD.CPY   -  BUDGET MASTER RECORD LAYOUT                          
000120*    POCKETLEDGER BATCH SYSTEM  -  LEDGER DIVISION                        
000130*    -------------------------------------------------------------        
000140*    04/09/99  AL   ORIGINAL LAYOUT FOR BUDGET MASTER.                    
000150*    06/30/13  KM   ADDED BUD-ACTIVE-FLAG 88-LEVEL PER REQ 2209.          
000160*    -------------------------------------------------------------        
000170 01  LE-BUDGET-REC.                                                       
000180     05  BUD-BUDGET-ID           PIC X(12).                               
000190     05  BUD-USER-ID             PIC X(12).                               
000200     05  BUD-CATEGORY-ID         PIC X(12).                               
000210     05  BUD-PERIOD              PIC X(01).                               
000220         88  BUD-PERIOD-DAILY    VALUE 'D'.                               
000230         88  BUD-PERIOD-WEEKLY   VALUE 'W'.                               
000240         88  BUD-PERIOD-MONTHLY  VALUE 'M'.                               
000250         88  BUD-PERIOD-YEARLY   VALUE 'Y'.                               
000260     05  BUD-LIMIT-AMOUNT        PIC S9(9)V99.                            
000270     05  BUD-THRESHOLD-PCT       PIC 9(03).                               
000280     05  BUD-ACTIVE-FLAG         PIC X(01).                               
000290         88  BUD-IS-ACTIVE       VALUE 'Y'.                               
000300     05  FILLER                  PIC X(08).                               
000310*    -------------------------------------------------------------        
000320*    ALTERNATE VIEW - UNSIGNED LIMIT, USED WHEN FORMATTING THE            
000330*    BUDGET-STATUS LISTING LIMIT COLUMN.                                  
000340*    -------------------------------------------------------------        
000350 01  LE-BUDGET-REC-ALT REDEFINES LE-BUDGET-REC.                           
000360     05  FILLER                  PIC X(36).                               
000370     05  BUD-LIMIT-UNSIGNED      PIC 9(9)V99.                             
000380     05  FILLER                  PIC X(13).                               
