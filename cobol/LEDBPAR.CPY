000100*    =============================================================        
000110*    LEDBPAR.CPY  -  BUDGET-ENGINE RUN PARAMETER RECORD LAYOUT            
000120*    POCKETLEDGER BATCH SYSTEM  -  LEDGER DIVISION                        
000130*    -------------------------------------------------------------        
000140*    05/02/99  AL   ORIGINAL LAYOUT - ONE RUN, ONE USER, ONE AS-OF        
000150*                   DATE.                                                 
000160*    -------------------------------------------------------------        
000170 01  LE-BUDGET-PARM.                                                      
000180     05  PRM-USER-ID             PIC X(12).                               
000190     05  PRM-AS-OF-DATE          PIC 9(8).                                
000200     05  FILLER                  PIC X(05).                               
000210*    -------------------------------------------------------------        
000220*    ALTERNATE VIEW - AS-OF DATE BROKEN INTO YY/MM/DD FOR THE             
000230*    PERIOD-WINDOW AND DAY-OF-WEEK CALCULATIONS.                          
000240*    -------------------------------------------------------------        
000250 01  LE-BUDGET-PARM-ALT REDEFINES LE-BUDGET-PARM.                         
000260     05  FILLER                  PIC X(12).                               
000270     05  PRM-AS-OF-PARTS.                                                 
000280         10  PRM-AS-OF-YY        PIC 9(4).                                
000290         10  PRM-AS-OF-MM        PIC 9(2).                                
000300         10  PRM-AS-OF-DD        PIC 9(2).                                
000310     05  FILLER                  PIC X(05).                               
