000100        IDENTIFICATION DIVISION.                                          
000110        PROGRAM-ID.             LEDANL03.                                 
000120        AUTHOR.                 ASHLEY LINDQUIST.                         
000130        INSTALLATION.           LINDQUIST FINANCIAL SYSTEMS.              
000140        DATE-WRITTEN.           03/01/89.                                 
000150        DATE-COMPILED.                                                    
000160        SECURITY.               UNCLASSIFIED.                             
000170                                                                          
000180*    =============================================================        
000190*    THIS PROGRAM IS THE QUERY-ENGINE FOR POCKETLEDGER.                   
000200*    IT VALIDATES ONE CRITERIA RECORD, SCANS THE LEDGER MASTER            
000210*    APPLYING EVERY SUPPLIED FILTER, AND SORTS THE SURVIVORS BY           
000220*    DATE DESCENDING ONTO THE QUERY RESULT EXTRACT.  AN INVALID           
000230*    CRITERIA RECORD IS REPORTED ON THE ERROR LISTING AND NO              
000240*    EXTRACT IS PRODUCED FOR THAT RUN.                                    
000250*    =============================================================        
000260*    CHANGE LOG                                                           
000270*    -------------------------------------------------------------        
000280*    03/01/89  AL   ORIGINAL CODING - USER/CATEGORY/DATE FILTERS.         
000290*    11/19/90  AL   ADDED AMOUNT RANGE FILTER.                            
000300*    06/02/92  RT   ADDED ANY-TAG FILTER, PARK TABLE SCAN IDIOM.          
000310*    08/02/94  KM   ADDED KEYWORD SUBSTRING FILTER ON TITLE/NOTE.         
000320*    09/19/95  KM   ADDED SORT STEP - RESULTS NOW DATE DESCENDING.        
000330*    03/02/98  DP   EXPANDED ERR-REASON TO 40 BYTES - Y2K SWEEP.          
000340*    01/11/99  DP   Y2K - VERIFIED NO 2-DIGIT YEAR FIELDS IN USE.         
000350*    06/22/01  RT   ADDED TRACE DISPLAYS UNDER UPSI-0 SWITCH.             
000360*    10/21/13  DP   WIDENED KEYWORD SCAN TO COVER NOTE FIELD TOO.         
000370*    02/27/17  KM   REQ 3312 - ZERO DATE ENTRIES SKIPPED AS DIRTY.        
000380*    -------------------------------------------------------------        
000390                                                                          
000400        ENVIRONMENT DIVISION.                                             
000410        CONFIGURATION SECTION.                                            
000420        SPECIAL-NAMES.                                                    
000430            C01 IS TOP-OF-FORM                                            
000440            CLASS LOWER-ALPHA IS 'a' THRU 'z'                             
000450            UPSI-0 ON STATUS IS TRACE-SWITCH.                             
000460                                                                          
000470        INPUT-OUTPUT SECTION.                                             
000480        FILE-CONTROL.                                                     
000490                                                                          
000500            SELECT CRIT-IN                                                
000510                ASSIGN TO LEDQRYC                                         
000520                ORGANIZATION IS LINE SEQUENTIAL.                          
000530                                                                          
000540            SELECT LEDGER-IN                                              
000550                ASSIGN TO LEDENTM                                         
000560                ORGANIZATION IS LINE SEQUENTIAL.                          
000570                                                                          
000580            SELECT SORT-WORK                                              
000590                ASSIGN TO LEDQSRT.                                        
000600                                                                          
000610            SELECT QRY-OUT                                                
000620                ASSIGN TO LEDQRYO                                         
000630                ORGANIZATION IS LINE SEQUENTIAL.                          
000640                                                                          
000650            SELECT QRY-ERR-OUT                                            
000660                ASSIGN TO LEDQRYE                                         
000670                ORGANIZATION IS RECORD SEQUENTIAL.                        
000680                                                                          
000690        DATA DIVISION.                                                    
000700        FILE SECTION.                                                     
000710                                                                          
000720        FD  CRIT-IN                                                       
000730            LABEL RECORD IS STANDARD                                      
000740            RECORD CONTAINS 125 CHARACTERS                                
000750            DATA RECORD IS LE-QUERY-REQ.                                  
000760                                                                          
000770        COPY LEDQRY.                                                      
000780                                                                          
000790        FD  LEDGER-IN                                                     
000800            LABEL RECORD IS STANDARD                                      
000810            RECORD CONTAINS 200 CHARACTERS                                
000820            DATA RECORD IS LE-ENTRY-REC.                                  
000830                                                                          
000840        COPY LEDENTR.                                                     
000850                                                                          
000860        SD  SORT-WORK.                                                    
000870        01  SORT-REC                   PIC X(200).                        
000880*    -------------------------------------------------------------        
000890*    ALTERNATE VIEW - PULLS THE DATE OUT OF THE SORT RECORD SO            
000900*    THE SORT KEY IS A NAMED FIELD RATHER THAN A COLUMN NUMBER.           
000910*    -------------------------------------------------------------        
000920        01  SORT-REC-ALT REDEFINES SORT-REC.                              
000930            05  FILLER                 PIC X(120).                        
000940            05  SRT-DATE                PIC 9(8).                         
000950            05  FILLER                 PIC X(72).                         
000960                                                                          
000970        FD  QRY-OUT                                                       
000980            LABEL RECORD IS STANDARD                                      
000990            RECORD CONTAINS 200 CHARACTERS                                
001000            DATA RECORD IS QRY-LINE.                                      
001010                                                                          
001020        01  QRY-LINE                   PIC X(200).                        
001030                                                                          
001040        FD  QRY-ERR-OUT                                                   
001050            LABEL RECORD IS OMITTED                                       
001060            RECORD CONTAINS 132 CHARACTERS                                
001070            LINAGE IS 60 WITH FOOTING AT 55                               
001080            DATA RECORD IS PRTLINE-ERR.                                   
001090                                                                          
001100        01  PRTLINE-ERR                PIC X(132).                        
001110                                                                          
001120        WORKING-STORAGE SECTION.                                          
001130        01  WORK-AREA.                                                    
001140            05  C-ERR-PCTR          PIC 99     COMP VALUE ZERO.           
001150            05  I                   PIC 9(02)  COMP VALUE ZERO.           
001160            05  J                   PIC 9(02)  COMP VALUE ZERO.           
001170            05  WS-CRIT-OK              PIC XXX      VALUE "YES".         
001180            05  LEDGER-EOF-SW           PIC XXX      VALUE "NO".          
001190            05  WS-REJECT-SW            PIC XXX.                          
001200            05  WS-TAG-FILTER-ACTIVE    PIC XXX.                          
001210            05  WS-TAG-MATCH-SW         PIC XXX.                          
001220            05  WS-KW-FOUND-SW          PIC XXX.                          
001230                                                                          
001240        01  ERR-REASON                 PIC X(40).                         
001250                                                                          
001260*    -------------------------------------------------------------        
001270*    KEYWORD SCAN WORKING FIELDS - BUILT ONCE AT VALIDATION TIME,         
001280*    THEN REUSED UNCHANGED FOR EVERY LEDGER RECORD SCANNED.               
001290*    -------------------------------------------------------------        
001300        01  WS-KEYWORD-SCAN-AREA.                                         
001310            05  WS-KEYWORD-LEN      PIC 9(02)  COMP VALUE ZERO.           
001320            05  WS-TITLE-MAX-POS    PIC 9(02)  COMP VALUE ZERO.           
001330            05  WS-NOTE-MAX-POS     PIC 9(02)  COMP VALUE ZERO.           
001340                                                                          
001350        01  WS-KEYWORD-UC               PIC X(20).                        
001360        01  WS-TITLE-UC                 PIC X(30).                        
001370        01  WS-NOTE-UC                  PIC X(40).                        
001380                                                                          
001390        01  WS-CURRENT-DATE-NUM         PIC 9(8).                         
001400        01  WS-CURRENT-DATE-PARTS REDEFINES WS-CURRENT-DATE-NUM.          
001410            05  WS-CUR-YY               PIC 9(4).                         
001420            05  WS-CUR-MM               PIC 9(2).                         
001430            05  WS-CUR-DD               PIC 9(2).                         
001440                                                                          
001450        01  SYS-DATE.                                                     
001460            05  I-YEAR                  PIC 9(4).                         
001470            05  I-MONTH                 PIC 99.                           
001480            05  I-DAY                   PIC 99.                           
001490            05  I-TIME                  PIC X(11).                        
001500                                                                          
001510        01  COMPANY-TITLE.                                                
001520            05  FILLER              PIC X(6)   VALUE "DATE:".             
001530            05  O-MONTH                 PIC 99.                           
001540            05  FILLER                  PIC X        VALUE "/".           
001550            05  O-DAY                   PIC 99.                           
001560            05  FILLER                  PIC X        VALUE "/".           
001570            05  O-YEAR                  PIC 9(4).                         
001580            05  FILLER                  PIC X(34)    VALUE SPACES.        
001590            05  FILLER                  PIC X(30)    VALUE                
001600                "POCKETLEDGER QUERY-ENGINE".                              
001610            05  FILLER                  PIC X(44)    VALUE SPACES.        
001620            05  FILLER              PIC X(6)   VALUE "PAGE:".             
001630            05  O-PCTR                  PIC Z9.                           
001640                                                                          
001650        01  DIVISION-TITLE.                                               
001660            05  FILLER              PIC X(8)   VALUE "LEDANL03".          
001670            05  FILLER                  PIC X(49)    VALUE SPACES.        
001680            05  FILLER                  PIC X(18)    VALUE                
001690                "LINDQUIST DIVISION".                                     
001700            05  FILLER                  PIC X(57)    VALUE SPACES.        
001710                                                                          
001720        01  ERROR-TITLE.                                                  
001730            05  FILLER                  PIC X(58)    VALUE SPACES.        
001740            05  FILLER                  PIC X(16)    VALUE                
001750                "CRITERIA REJECT".                                        
001760            05  FILLER                  PIC X(58)    VALUE SPACES.        
001770                                                                          
001780        01  ERROR-COLUMN-HEADING.                                         
001790            05  FILLER                  PIC X(3)     VALUE SPACES.        
001800            05  FILLER                  PIC X(13)    VALUE                
001810                "REJECT REASON".                                          
001820            05  FILLER                  PIC X(116)   VALUE SPACES.        
001830                                                                          
001840        01  ERROR-LINE.                                                   
001850            05  FILLER                  PIC X(3)     VALUE SPACES.        
001860            05  O-ERR-MSG               PIC X(40).                        
001870            05  FILLER                  PIC X(89)    VALUE SPACES.        
001880                                                                          
001890        PROCEDURE DIVISION.                                               
001900                                                                          
001910        0000-LEDANL03.                                                    
001920            PERFORM 1000-INIT.                                            
001930            IF WS-CRIT-OK = "YES"                                         
001940                PERFORM 8000-SORT-STEP                                    
001950            END-IF.                                                       
001960            PERFORM 5000-CLOSING.                                         
001970            STOP RUN.                                                     
001980                                                                          
001990        1000-INIT.                                                        
002000            MOVE FUNCTION CURRENT-DATE TO SYS-DATE.                       
002010            MOVE I-DAY  TO O-DAY.                                         
002020            MOVE I-YEAR TO O-YEAR.                                        
002030            MOVE I-MONTH TO O-MONTH.                                      
002040                                                                          
002050            OPEN INPUT  CRIT-IN.                                          
002060            OPEN INPUT  LEDGER-IN.                                        
002070            OPEN OUTPUT QRY-ERR-OUT.                                      
002080                                                                          
002090            MOVE "YES" TO WS-CRIT-OK.                                     
002100            MOVE SPACES TO ERR-REASON.                                    
002110                                                                          
002120            READ CRIT-IN                                                  
002130                AT END                                                    
002140                    MOVE "NO" TO WS-CRIT-OK                               
002150                    MOVE "NO CRITERIA RECORD" TO ERR-REASON               
002160            END-READ.                                                     
002170                                                                          
002180            IF WS-CRIT-OK = "YES"                                         
002190                PERFORM 2000-VALIDATE-CRIT                                
002200            END-IF.                                                       
002210                                                                          
002220            IF WS-CRIT-OK = "NO"                                          
002230                PERFORM 9200-ERR-HEADING                                  
002240                PERFORM 9300-ERR-PRT                                      
002250            END-IF.                                                       
002260                                                                          
002270        2000-VALIDATE-CRIT.                                               
002280            IF QRY-START-DATE NOT = 0 AND QRY-END-DATE NOT = 0            
002290                IF QRY-START-DATE > QRY-END-DATE                          
002300                    MOVE "NO" TO WS-CRIT-OK                               
002310                    MOVE "START DATE AFTER END DATE" TO ERR-REASON        
002320                END-IF                                                    
002330            END-IF.                                                       
002340                                                                          
002350            IF WS-CRIT-OK = "YES" AND QRY-MIN-IS-SET                      
002360                AND QRY-MAX-IS-SET                                        
002370                IF QRY-MIN-AMOUNT > QRY-MAX-AMOUNT                        
002380                    MOVE "NO" TO WS-CRIT-OK                               
002390                    MOVE "MIN AMOUNT AFTER MAX" TO ERR-REASON             
002400                END-IF                                                    
002410            END-IF.                                                       
002420                                                                          
002430            IF WS-CRIT-OK = "YES" AND QRY-KEYWORD NOT = SPACES            
002440                PERFORM 2050-CALC-KEYWORD-LEN                             
002450            END-IF.                                                       
002460                                                                          
002470        2050-CALC-KEYWORD-LEN.                                            
002480            MOVE 1 TO I.                                                  
002490            PERFORM 2051-SCAN-KEYWORD-LEN UNTIL I > 20.                   
002500                                                                          
002510            MOVE QRY-KEYWORD TO WS-KEYWORD-UC.                            
002520            INSPECT WS-KEYWORD-UC CONVERTING                              
002530                "abcdefghijklmnopqrstuvwxyz" TO                           
002540                "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                             
002550                                                                          
002560            COMPUTE WS-TITLE-MAX-POS = 31 - WS-KEYWORD-LEN.               
002570            COMPUTE WS-NOTE-MAX-POS  = 41 - WS-KEYWORD-LEN.               
002580                                                                          
002590        2051-SCAN-KEYWORD-LEN.                                            
002600            IF QRY-KEYWORD(I:1) NOT = SPACE                               
002610                MOVE I TO WS-KEYWORD-LEN                                  
002620            END-IF.                                                       
002630            ADD 1 TO I.                                                   
002640                                                                          
002650        3000-FILTER-INPUT.                                                
002660            PERFORM 9000-READ-ENTRY.                                      
002670            PERFORM 3010-FILTER-ONE-ENTRY                                 
002680                UNTIL LEDGER-EOF-SW = "YES".                              
002690                                                                          
002700        3000-EXIT.                                                        
002710            EXIT.                                                         
002720                                                                          
002730        3010-FILTER-ONE-ENTRY.                                            
002740            IF ENT-DATE NOT = 0                                           
002750                PERFORM 3100-APPLY-FILTERS                                
002760                IF WS-REJECT-SW = "NO"                                    
002770                    MOVE LE-ENTRY-REC TO SORT-REC                         
002780                    RELEASE SORT-REC                                      
002790                END-IF                                                    
002800            END-IF.                                                       
002810            PERFORM 9000-READ-ENTRY.                                      
002820                                                                          
002830        3100-APPLY-FILTERS.                                               
002840            MOVE "NO" TO WS-REJECT-SW.                                    
002850                                                                          
002860            IF QRY-USER-ID NOT = SPACES                                   
002870                IF ENT-USER-ID NOT = QRY-USER-ID                          
002880                    MOVE "YES" TO WS-REJECT-SW                            
002890                END-IF                                                    
002900            END-IF.                                                       
002910                                                                          
002920            IF WS-REJECT-SW = "NO"                                        
002930                AND QRY-CATEGORY-ID NOT = SPACES                          
002940                IF ENT-CATEGORY-ID NOT = QRY-CATEGORY-ID                  
002950                    MOVE "YES" TO WS-REJECT-SW                            
002960                END-IF                                                    
002970            END-IF.                                                       
002980                                                                          
002990            IF WS-REJECT-SW = "NO"                                        
003000                PERFORM 3130-TAG-FILTER                                   
003010            END-IF.                                                       
003020                                                                          
003030            IF WS-REJECT-SW = "NO" AND QRY-START-DATE NOT = 0             
003040                IF ENT-DATE < QRY-START-DATE                              
003050                    MOVE "YES" TO WS-REJECT-SW                            
003060                END-IF                                                    
003070            END-IF.                                                       
003080                                                                          
003090            IF WS-REJECT-SW = "NO" AND QRY-END-DATE NOT = 0               
003100                IF ENT-DATE > QRY-END-DATE                                
003110                    MOVE "YES" TO WS-REJECT-SW                            
003120                END-IF                                                    
003130            END-IF.                                                       
003140                                                                          
003150            IF WS-REJECT-SW = "NO" AND QRY-MIN-IS-SET                     
003160                IF ENT-AMOUNT < QRY-MIN-AMOUNT                            
003170                    MOVE "YES" TO WS-REJECT-SW                            
003180                END-IF                                                    
003190            END-IF.                                                       
003200                                                                          
003210            IF WS-REJECT-SW = "NO" AND QRY-MAX-IS-SET                     
003220                IF ENT-AMOUNT > QRY-MAX-AMOUNT                            
003230                    MOVE "YES" TO WS-REJECT-SW                            
003240                END-IF                                                    
003250            END-IF.                                                       
003260                                                                          
003270            IF WS-REJECT-SW = "NO" AND QRY-KEYWORD NOT = SPACES           
003280                PERFORM 3160-KEYWORD-FILTER                               
003290            END-IF.                                                       
003300                                                                          
003310        3130-TAG-FILTER.                                                  
003320            MOVE "NO" TO WS-TAG-FILTER-ACTIVE.                            
003330            MOVE 1 TO I.                                                  
003340            PERFORM 3131-CHECK-TAG-ACTIVE UNTIL I > 3.                    
003350                                                                          
003360            IF WS-TAG-FILTER-ACTIVE = "YES"                               
003370                MOVE "NO" TO WS-TAG-MATCH-SW                              
003380                MOVE 1 TO I                                               
003390                PERFORM 3132-SCAN-QTAG UNTIL I > 3                        
003400                IF WS-TAG-MATCH-SW = "NO"                                 
003410                    MOVE "YES" TO WS-REJECT-SW                            
003420                END-IF                                                    
003430            END-IF.                                                       
003440                                                                          
003450        3131-CHECK-TAG-ACTIVE.                                            
003460            IF QRY-TAG-IDS(I) NOT = SPACES                                
003470                MOVE "YES" TO WS-TAG-FILTER-ACTIVE                        
003480            END-IF.                                                       
003490            ADD 1 TO I.                                                   
003500                                                                          
003510        3132-SCAN-QTAG.                                                   
003520            IF QRY-TAG-IDS(I) NOT = SPACES                                
003530                MOVE 1 TO J                                               
003540                PERFORM 3133-SCAN-ETAG UNTIL J > 5                        
003550            END-IF.                                                       
003560            ADD 1 TO I.                                                   
003570                                                                          
003580        3133-SCAN-ETAG.                                                   
003590            IF ENT-TAG-IDS(J) = QRY-TAG-IDS(I)                            
003600                MOVE "YES" TO WS-TAG-MATCH-SW                             
003610            END-IF.                                                       
003620            ADD 1 TO J.                                                   
003630                                                                          
003640        3160-KEYWORD-FILTER.                                              
003650            MOVE ENT-TITLE TO WS-TITLE-UC.                                
003660            INSPECT WS-TITLE-UC CONVERTING                                
003670                "abcdefghijklmnopqrstuvwxyz" TO                           
003680                "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                             
003690            MOVE ENT-NOTE TO WS-NOTE-UC.                                  
003700            INSPECT WS-NOTE-UC CONVERTING                                 
003710                "abcdefghijklmnopqrstuvwxyz" TO                           
003720                "ABCDEFGHIJKLMNOPQRSTUVWXYZ".                             
003730                                                                          
003740            MOVE "NO" TO WS-KW-FOUND-SW.                                  
003750            MOVE 1 TO I.                                                  
003760            PERFORM 3161-SCAN-TITLE-POS                                   
003770                UNTIL I > WS-TITLE-MAX-POS                                
003780                    OR WS-KW-FOUND-SW = "YES".                            
003790                                                                          
003800            IF WS-KW-FOUND-SW = "NO"                                      
003810                MOVE 1 TO I                                               
003820                PERFORM 3162-SCAN-NOTE-POS                                
003830                    UNTIL I > WS-NOTE-MAX-POS                             
003840                        OR WS-KW-FOUND-SW = "YES"                         
003850            END-IF.                                                       
003860                                                                          
003870            IF WS-KW-FOUND-SW = "NO"                                      
003880                MOVE "YES" TO WS-REJECT-SW                                
003890            END-IF.                                                       
003900                                                                          
003910        3161-SCAN-TITLE-POS.                                              
003920            IF WS-TITLE-UC(I:WS-KEYWORD-LEN)                              
003930                = WS-KEYWORD-UC(1:WS-KEYWORD-LEN)                         
003940                MOVE "YES" TO WS-KW-FOUND-SW                              
003950            END-IF.                                                       
003960            ADD 1 TO I.                                                   
003970                                                                          
003980        3162-SCAN-NOTE-POS.                                               
003990            IF WS-NOTE-UC(I:WS-KEYWORD-LEN)                               
004000                = WS-KEYWORD-UC(1:WS-KEYWORD-LEN)                         
004010                MOVE "YES" TO WS-KW-FOUND-SW                              
004020            END-IF.                                                       
004030            ADD 1 TO I.                                                   
004040                                                                          
004050        5000-CLOSING.                                                     
004060            CLOSE CRIT-IN.                                                
004070            CLOSE LEDGER-IN.                                              
004080            CLOSE QRY-ERR-OUT.                                            
004090                                                                          
004100        8000-SORT-STEP.                                                   
004110            SORT SORT-WORK                                                
004120                DESCENDING KEY SRT-DATE                                   
004130                INPUT PROCEDURE IS 3000-FILTER-INPUT                      
004140                    THRU 3000-EXIT                                        
004150                GIVING QRY-OUT.                                           
004160                                                                          
004170        9000-READ-ENTRY.                                                  
004180            READ LEDGER-IN                                                
004190                AT END                                                    
004200                    MOVE "YES" TO LEDGER-EOF-SW.                          
004210                                                                          
004220        9200-ERR-HEADING.                                                 
004230            ADD 1 TO C-ERR-PCTR.                                          
004240            MOVE C-ERR-PCTR TO O-PCTR.                                    
004250                                                                          
004260            WRITE PRTLINE-ERR                                             
004270                FROM COMPANY-TITLE                                        
004280                    AFTER ADVANCING PAGE.                                 
004290            WRITE PRTLINE-ERR                                             
004300                FROM DIVISION-TITLE                                       
004310                    AFTER ADVANCING 1 LINE.                               
004320            WRITE PRTLINE-ERR                                             
004330                FROM ERROR-TITLE                                          
004340                    AFTER ADVANCING 1 LINE.                               
004350            WRITE PRTLINE-ERR                                             
004360                FROM ERROR-COLUMN-HEADING                                 
004370                    AFTER ADVANCING 2 LINES.                              
004380                                                                          
004390        9300-ERR-PRT.                                                     
004400            MOVE ERR-REASON TO O-ERR-MSG.                                 
004410            WRITE PRTLINE-ERR                                             
004420                FROM ERROR-LINE                                           
004430                    AFTER ADVANCING 1 LINE                                
004440                        AT EOP                                            
004450                            PERFORM 9200-ERR-HEADING.                     
