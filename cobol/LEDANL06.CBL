000100        IDENTIFICATION DIVISION.                                          
000110        PROGRAM-ID.             LEDANL06.                                 
000120        AUTHOR.                 ASHLEY LINDQUIST.                         
000130        INSTALLATION.           LINDQUIST FINANCIAL SYSTEMS.              
000140        DATE-WRITTEN.           05/10/89.                                 
000150        DATE-COMPILED.                                                    
000160        SECURITY.               UNCLASSIFIED.                             
000170                                                                          
000180*    ============================================================         
000190*    THIS PROGRAM IS THE EXPORT-REPORT STEP FOR POCKETLEDGER.             
000200*    IT TAKES THE SORTED OUTPUT OF A QUERY-ENGINE PASS AND RUNS           
000210*    IT TWICE - ONCE TO PRINT A COLUMNAR DETAIL LISTING WITH              
000220*    CATEGORY AND TAG NAMES RESOLVED, AND AGAIN TO PRINT A                
000230*    SUMMARY LISTING OF TOTALS BY TYPE AND A PER-CATEGORY                 
000240*    BREAKDOWN WITH PERCENTAGES.  AN EMPTY PASS PRINTS A SINGLE           
000250*    "NO DATA" LINE ON THE DETAIL REPORT INSTEAD OF ENTRY LINES.          
000260*    ============================================================         
000270*    CHANGE LOG                                                           
000280*    ------------------------------------------------------------         
000290*    05/10/89  AL   ORIGINAL CODING - DETAIL REPORT ONLY.                 
000300*    09/02/90  AL   ADDED SUMMARY REPORT - TOTALS BLOCK.                  
000310*    04/19/92  RT   ADDED CATEGORY STATISTICS BLOCK TO SUMMARY.           
000320*    10/15/94  KM   ADDED TAG NAME RESOLUTION AND COMMA LIST.             
000330*    02/27/96  KM   "NO DATA" LINE FOR EMPTY QUERY PASS, REQ 889.         
000340*    03/02/98  DP   EXPANDED WORK FIELDS FOR Y2K - SEE LEDENTR.           
000350*    01/11/99  DP   Y2K - VERIFIED 4-DIGIT YEAR IN DATE COLUMN.           
000360*    08/21/03  RT   SPLIT THE CATEGORY TABLE COUNTS INTO THEIR OWN        
000370*    RT   COMP TABLE SO THE NAME/AMOUNT PORTION COULD BE GIVEN A          
000380*    RT   CHARACTER-ARRAY VIEW FOR THE TRACE DISPLAYS BELOW.              
000390*    06/22/07  RT   ADDED TRACE DISPLAYS UNDER UPSI-0 SWITCH.             
000400*    11/14/12  KM   WIDENED NOTE COLUMN PER FIN-REQ 1140 CHANGE.          
000410*    02/27/17  KM   REQ 3312 - DEFENSIVE TRAILING-COMMA STRIP ON          
000420*    KM   THE TAG LIST, OLD EXPORT RUNS LEFT ONE DANGLING.                
000430*    ------------------------------------------------------------         
000440                                                                          
000450        ENVIRONMENT DIVISION.                                             
000460        CONFIGURATION SECTION.                                            
000470        SPECIAL-NAMES.                                                    
000480            C01 IS TOP-OF-FORM                                            
000490            CLASS LOWER-ALPHA IS 'a' THRU 'z'                             
000500            UPSI-0 ON STATUS IS TRACE-SWITCH.                             
000510                                                                          
000520        INPUT-OUTPUT SECTION.                                             
000530        FILE-CONTROL.                                                     
000540                                                                          
000550            SELECT ENTRY-IN                                               
000560                ASSIGN TO LEDQRYO                                         
000570                ORGANIZATION IS LINE SEQUENTIAL.                          
000580                                                                          
000590            SELECT CATEGORY-IN                                            
000600                ASSIGN TO LEDCATM                                         
000610                ORGANIZATION IS LINE SEQUENTIAL.                          
000620                                                                          
000630            SELECT TAG-IN                                                 
000640                ASSIGN TO LEDTAGM                                         
000650                ORGANIZATION IS LINE SEQUENTIAL.                          
000660                                                                          
000670            SELECT DETAIL-OUT                                             
000680                ASSIGN TO LEDDETO                                         
000690                ORGANIZATION IS RECORD SEQUENTIAL.                        
000700                                                                          
000710            SELECT SUMRY-OUT                                              
000720                ASSIGN TO LEDSUMO                                         
000730                ORGANIZATION IS RECORD SEQUENTIAL.                        
000740                                                                          
000750        DATA DIVISION.                                                    
000760        FILE SECTION.                                                     
000770                                                                          
000780        FD  ENTRY-IN                                                      
000790            LABEL RECORD IS STANDARD                                      
000800            RECORD CONTAINS 200 CHARACTERS                                
000810            DATA RECORD IS LE-ENTRY-REC.                                  
000820                                                                          
000830        COPY LEDENTR.                                                     
000840                                                                          
000850        FD  CATEGORY-IN                                                   
000860            LABEL RECORD IS STANDARD                                      
000870            RECORD CONTAINS 70 CHARACTERS                                 
000880            DATA RECORD IS LE-CATEGORY-REC.                               
000890                                                                          
000900        COPY LEDCAT.                                                      
000910                                                                          
000920        FD  TAG-IN                                                        
000930            LABEL RECORD IS STANDARD                                      
000940            RECORD CONTAINS 45 CHARACTERS                                 
000950            DATA RECORD IS LE-TAG-REC.                                    
000960                                                                          
000970        COPY LEDTAG.                                                      
000980                                                                          
000990        FD  DETAIL-OUT                                                    
001000            LABEL RECORD IS OMITTED                                       
001010            RECORD CONTAINS 132 CHARACTERS                                
001020            LINAGE IS 60 WITH FOOTING AT 55                               
001030            DATA RECORD IS PRTLINE.                                       
001040                                                                          
001050        01  PRTLINE                    PIC X(132).                        
001060                                                                          
001070        FD  SUMRY-OUT                                                     
001080            LABEL RECORD IS OMITTED                                       
001090            RECORD CONTAINS 132 CHARACTERS                                
001100            LINAGE IS 60 WITH FOOTING AT 55                               
001110            DATA RECORD IS PRTLINE2.                                      
001120                                                                          
001130        01  PRTLINE2                   PIC X(132).                        
001140                                                                          
001150        WORKING-STORAGE SECTION.                                          
001160        01  WORK-AREA.                                                    
001170            05  C-PCTR              PIC 99     COMP VALUE ZERO.           
001180            05  C-SUM-PCTR          PIC 99     COMP VALUE ZERO.           
001190            05  CI                  PIC 9(02)  COMP VALUE ZERO.           
001200            05  M                   PIC 9(02)  COMP VALUE ZERO.           
001210            05  TI                  PIC 9(02)  COMP VALUE ZERO.           
001220            05  N                   PIC 9(02)  COMP VALUE ZERO.           
001230            05  TX                  PIC 9(02)  COMP VALUE ZERO.           
001240            05  WS-CAT-COUNT        PIC 9(02)  COMP VALUE ZERO.           
001250            05  WS-TAG-COUNT        PIC 9(02)  COMP VALUE ZERO.           
001260            05  WS-DETAIL-COUNT     PIC 9(05)  COMP VALUE ZERO.           
001270            05  ENTRY-EOF-SW            PIC XXX      VALUE "NO".          
001280            05  CAT-EOF-SW              PIC XXX      VALUE "NO".          
001290            05  TAG-EOF-SW              PIC XXX      VALUE "NO".          
001300            05  WS-FIRST-TAG-SW         PIC XXX.                          
001310                                                                          
001320*    -------------------------------------------------------------        
001330*    CATEGORY AND TAG LOOKUP TABLES - LOADED ONCE AT INIT, USED           
001340*    BY BOTH THE DETAIL PASS AND THE SUMMARY PASS.                        
001350*    -------------------------------------------------------------        
001360        01  WS-CAT-TABLE.                                                 
001370            05  WS-CAT-ENTRY            OCCURS 20 TIMES.                  
001380                10  WS-CAT-ID           PIC X(12).                        
001390                10  WS-CAT-NM           PIC X(20).                        
001400                10  WS-CAT-TP           PIC X(01).                        
001410                10  WS-CAT-AMT          PIC S9(9)V99.                     
001420        01  WS-CAT-TABLE-ALT REDEFINES WS-CAT-TABLE.                      
001430            05  WS-CAT-CHARS          PIC X OCCURS 880 TIMES.             
001440                                                                          
001450        01  WS-CAT-CNT-TABLE.                                             
001460            05  WS-CAT-CNT        PIC 9(05) COMP OCCURS 20 TIMES.         
001470                                                                          
001480        01  WS-TAG-TABLE.                                                 
001490            05  WS-TAG-ENTRY            OCCURS 30 TIMES.                  
001500                10  WS-TAG-ID           PIC X(12).                        
001510                10  WS-TAG-NM           PIC X(20).                        
001520                                                                          
001530*    -------------------------------------------------------------        
001540*    COMMA-JOINED TAG LIST WORK FIELD - BUILT PER ENTRY, ONE              
001550*    TAG NAME AT A TIME, THEN TRUNCATED INTO THE DETAIL COLUMN.           
001560*    -------------------------------------------------------------        
001570        01  WS-TAG-LIST                 PIC X(104).                       
001580        01  WS-TAG-LIST-ALT REDEFINES WS-TAG-LIST.                        
001590            05  WS-TAG-LIST-CHARS     PIC X OCCURS 104 TIMES.             
001600        01  WS-TAG-LIST-PTR             PIC 9(03)  COMP VALUE 1.          
001610        01  WS-TAG-LIST-END         PIC 9(03) COMP VALUE ZERO.            
001620                                                                          
001630        01  WS-CAT-GRAND-TOTAL          PIC S9(9)V99 VALUE ZERO.          
001640        01  WS-INCOME-TOTAL             PIC S9(9)V99 VALUE ZERO.          
001650        01  WS-EXPENSE-TOTAL            PIC S9(9)V99 VALUE ZERO.          
001660        01  WS-BALANCE                  PIC S9(9)V99 VALUE ZERO.          
001670        01  WS-CAT-PCT                  PIC S9(3)V99.                     
001680                                                                          
001690        01  SYS-DATE.                                                     
001700            05  I-YEAR                  PIC 9(4).                         
001710            05  I-MONTH                 PIC 99.                           
001720            05  I-DAY                   PIC 99.                           
001730            05  I-TIME                  PIC X(11).                        
001740                                                                          
001750        01  COMPANY-TITLE.                                                
001760            05  FILLER                  PIC X(6)   VALUE "DATE:".         
001770            05  O-MONTH                 PIC 99.                           
001780            05  FILLER                  PIC X      VALUE "/".             
001790            05  O-DAY                   PIC 99.                           
001800            05  FILLER                  PIC X      VALUE "/".             
001810            05  O-YEAR                  PIC 9(4).                         
001820            05  FILLER                  PIC X(31)  VALUE SPACES.          
001830            05  FILLER                  PIC X(30)  VALUE                  
001840                "POCKETLEDGER EXPORT-REPORT".                             
001850            05  FILLER                  PIC X(47)  VALUE SPACES.          
001860            05  FILLER                  PIC X(6)   VALUE "PAGE:".         
001870            05  O-PCTR                  PIC Z9.                           
001880                                                                          
001890        01  DETAIL-TITLE.                                                 
001900            05  FILLER              PIC X(8)  VALUE "LEDANL06".           
001910            05  FILLER                  PIC X(55)  VALUE SPACES.          
001920            05  FILLER          PIC X(13)  VALUE "DETAIL REPORT".         
001930            05  FILLER                  PIC X(56)  VALUE SPACES.          
001940                                                                          
001950        01  SUMMARY-TITLE.                                                
001960            05  FILLER              PIC X(8)  VALUE "LEDANL06".           
001970            05  FILLER                  PIC X(55)  VALUE SPACES.          
001980            05  FILLER          PIC X(14)  VALUE "SUMMARY REPORT".        
001990            05  FILLER                  PIC X(55)  VALUE SPACES.          
002000                                                                          
002010        01  SECTION-TITLE.                                                
002020            05  FILLER                  PIC X(2)   VALUE SPACES.          
002030            05  O-SECTION-TEXT          PIC X(30).                        
002040            05  FILLER                  PIC X(100) VALUE SPACES.          
002050                                                                          
002060        01  DETAIL-COLUMN-HEADING.                                        
002070            05  FILLER                  PIC X(10)  VALUE "DATE".          
002080            05  FILLER                  PIC X(1)   VALUE SPACE.           
002090            05  FILLER                  PIC X(30)  VALUE "TITLE".         
002100            05  FILLER                  PIC X(1)   VALUE SPACE.           
002110            05  FILLER              PIC X(20) VALUE "CATEGORY".           
002120            05  FILLER                  PIC X(1)   VALUE SPACE.           
002130            05  FILLER                  PIC X(7)   VALUE "TYPE".          
002140            05  FILLER                  PIC X(1)   VALUE SPACE.           
002150            05  FILLER                  PIC X(12)  VALUE "AMOUNT".        
002160            05  FILLER                  PIC X(1)   VALUE SPACE.           
002170            05  FILLER                  PIC X(3)   VALUE "CUR".           
002180            05  FILLER                  PIC X(1)   VALUE SPACE.           
002190            05  FILLER                  PIC X(25)  VALUE "NOTE".          
002200            05  FILLER                  PIC X(1)   VALUE SPACE.           
002210            05  FILLER                  PIC X(16)  VALUE "TAGS".          
002220            05  FILLER                  PIC X(2)   VALUE SPACES.          
002230                                                                          
002240        01  DETAIL-LINE.                                                  
002250            05  DTL-DATE                PIC X(10).                        
002260            05  FILLER                  PIC X(1)   VALUE SPACE.           
002270            05  DTL-TITLE               PIC X(30).                        
002280            05  FILLER                  PIC X(1)   VALUE SPACE.           
002290            05  DTL-CATEGORY            PIC X(20).                        
002300            05  FILLER                  PIC X(1)   VALUE SPACE.           
002310            05  DTL-TYPE                PIC X(7).                         
002320            05  FILLER                  PIC X(1)   VALUE SPACE.           
002330            05  DTL-AMOUNT              PIC --------9.99.                 
002340            05  FILLER                  PIC X(1)   VALUE SPACE.           
002350            05  DTL-CUR                 PIC X(3).                         
002360            05  FILLER                  PIC X(1)   VALUE SPACE.           
002370            05  DTL-NOTE                PIC X(25).                        
002380            05  FILLER                  PIC X(1)   VALUE SPACE.           
002390            05  DTL-TAGS                PIC X(16).                        
002400            05  FILLER                  PIC X(2)   VALUE SPACES.          
002410        01  DETAIL-LINE-ALT REDEFINES DETAIL-LINE.                        
002420            05  DETAIL-LINE-CHARS     PIC X OCCURS 132 TIMES.             
002430                                                                          
002440        01  NO-DATA-LINE.                                                 
002450            05  FILLER                  PIC X(2)   VALUE SPACES.          
002460            05  FILLER              PIC X(7)  VALUE "NO DATA".            
002470            05  FILLER                  PIC X(123) VALUE SPACES.          
002480                                                                          
002490        01  TOTALS-LINE.                                                  
002500            05  FILLER                  PIC X(2)   VALUE SPACES.          
002510            05  O-TOT-LABEL             PIC X(20).                        
002520            05  FILLER                  PIC X(1)   VALUE SPACE.           
002530            05  O-TOT-AMT               PIC --------9.99.                 
002540            05  FILLER                  PIC X(97)  VALUE SPACES.          
002550                                                                          
002560        01  CAT-STATS-HEADING.                                            
002570            05  FILLER                  PIC X(2)   VALUE SPACES.          
002580            05  FILLER              PIC X(20) VALUE "CATEGORY".           
002590            05  FILLER                  PIC X(1)   VALUE SPACE.           
002600            05  FILLER                  PIC X(12)  VALUE "AMOUNT".        
002610            05  FILLER                  PIC X(1)   VALUE SPACE.           
002620            05  FILLER                  PIC X(5)   VALUE "COUNT".         
002630            05  FILLER                  PIC X(1)   VALUE SPACE.           
002640            05  FILLER              PIC X(7)  VALUE "PERCENT".            
002650            05  FILLER                  PIC X(83)  VALUE SPACES.          
002660                                                                          
002670        01  CAT-STATS-LINE.                                               
002680            05  FILLER                  PIC X(2)   VALUE SPACES.          
002690            05  O-CAT-NAME              PIC X(20).                        
002700            05  FILLER                  PIC X(1)   VALUE SPACE.           
002710            05  O-CAT-AMT               PIC --------9.99.                 
002720            05  FILLER                  PIC X(1)   VALUE SPACE.           
002730            05  O-CAT-CNT               PIC ZZZZ9.                        
002740            05  FILLER                  PIC X(1)   VALUE SPACE.           
002750            05  O-CAT-PCT               PIC ZZ9.99.                       
002760            05  FILLER                  PIC X(1)   VALUE "%".             
002770            05  FILLER                  PIC X(83)  VALUE SPACES.          
002780                                                                          
002790        PROCEDURE DIVISION.                                               
002800                                                                          
002810        0000-LEDANL06.                                                    
002820            PERFORM 1000-INIT.                                            
002830            PERFORM 2000-DETAIL-MAINLINE.                                 
002840            PERFORM 2500-REWIND-ENTRY-IN.                                 
002850            PERFORM 4000-SUMMARY-MAINLINE.                                
002860            PERFORM 6000-CLOSING.                                         
002870            STOP RUN.                                                     
002880                                                                          
002890        1000-INIT.                                                        
002900            MOVE FUNCTION CURRENT-DATE TO SYS-DATE.                       
002910            MOVE I-DAY   TO O-DAY.                                        
002920            MOVE I-YEAR  TO O-YEAR.                                       
002930            MOVE I-MONTH TO O-MONTH.                                      
002940                                                                          
002950            OPEN INPUT ENTRY-IN.                                          
002960            OPEN INPUT CATEGORY-IN.                                       
002970            OPEN INPUT TAG-IN.                                            
002980            OPEN OUTPUT DETAIL-OUT.                                       
002990            OPEN OUTPUT SUMRY-OUT.                                        
003000                                                                          
003010            PERFORM 2100-LOAD-CATEGORIES                                  
003020                UNTIL CAT-EOF-SW = "YES".                                 
003030            PERFORM 2200-LOAD-TAGS                                        
003040                UNTIL TAG-EOF-SW = "YES".                                 
003050            CLOSE CATEGORY-IN.                                            
003060            CLOSE TAG-IN.                                                 
003070                                                                          
003080            IF TRACE-SWITCH                                               
003090                DISPLAY "LEDANL06 CAT SLOT 1 " WS-CAT-CHARS(1)            
003100            END-IF.                                                       
003110                                                                          
003120            PERFORM 9100-DETAIL-HEADING.                                  
003130                                                                          
003140        2100-LOAD-CATEGORIES.                                             
003150            READ CATEGORY-IN                                              
003160                AT END                                                    
003170                    MOVE "YES" TO CAT-EOF-SW                              
003180                NOT AT END                                                
003190                    ADD 1 TO WS-CAT-COUNT                                 
003200                    MOVE CAT-CATEGORY-ID                                  
003210                        TO WS-CAT-ID(WS-CAT-COUNT)                        
003220                    MOVE CAT-NAME TO WS-CAT-NM(WS-CAT-COUNT)              
003230                    MOVE CAT-TYPE TO WS-CAT-TP(WS-CAT-COUNT)              
003240                    MOVE ZERO  TO WS-CAT-AMT(WS-CAT-COUNT)                
003250                    MOVE ZERO  TO WS-CAT-CNT(WS-CAT-COUNT)                
003260            END-READ.                                                     
003270                                                                          
003280        2200-LOAD-TAGS.                                                   
003290            READ TAG-IN                                                   
003300                AT END                                                    
003310                    MOVE "YES" TO TAG-EOF-SW                              
003320                NOT AT END                                                
003330                    ADD 1 TO WS-TAG-COUNT                                 
003340                    MOVE TAG-TAG-ID TO WS-TAG-ID(WS-TAG-COUNT)            
003350                    MOVE TAG-NAME   TO WS-TAG-NM(WS-TAG-COUNT)            
003360            END-READ.                                                     
003370                                                                          
003380        2000-DETAIL-MAINLINE.                                             
003390            PERFORM 9000-READ-ENTRY.                                      
003400            IF ENTRY-EOF-SW = "YES"                                       
003410                WRITE PRTLINE FROM NO-DATA-LINE                           
003420                    AFTER ADVANCING 1 LINE                                
003430            ELSE                                                          
003440                PERFORM 2010-PRINT-ONE-DETAIL                             
003450                    UNTIL ENTRY-EOF-SW = "YES"                            
003460            END-IF.                                                       
003470                                                                          
003480        2010-PRINT-ONE-DETAIL.                                            
003490            ADD 1 TO WS-DETAIL-COUNT.                                     
003500            PERFORM 3000-RESOLVE-NAMES.                                   
003510            PERFORM 5000-PRINT-DETAIL-LINE.                               
003520            PERFORM 9000-READ-ENTRY.                                      
003530                                                                          
003540        2500-REWIND-ENTRY-IN.                                             
003550            CLOSE ENTRY-IN.                                               
003560            MOVE "NO" TO ENTRY-EOF-SW.                                    
003570            OPEN INPUT ENTRY-IN.                                          
003580                                                                          
003590        3000-RESOLVE-NAMES.                                               
003600            PERFORM 3100-FIND-CATEGORY.                                   
003610            MOVE SPACES TO DTL-CATEGORY.                                  
003620            MOVE SPACES TO DTL-TYPE.                                      
003630            IF CI NOT = 0                                                 
003640                MOVE WS-CAT-NM(CI) TO DTL-CATEGORY                        
003650                IF WS-CAT-TP(CI) = "I"                                    
003660                    MOVE "INCOME" TO DTL-TYPE                             
003670                ELSE                                                      
003680                    IF WS-CAT-TP(CI) = "E"                                
003690                        MOVE "EXPENSE" TO DTL-TYPE                        
003700                    END-IF                                                
003710                END-IF                                                    
003720            END-IF.                                                       
003730                                                                          
003740            MOVE ENT-DATE-MM TO DTL-DATE(6:2).                            
003750            MOVE ENT-DATE-DD TO DTL-DATE(9:2).                            
003760            MOVE ENT-DATE-YY TO DTL-DATE(1:4).                            
003770            MOVE "-" TO DTL-DATE(5:1).                                    
003780            MOVE "-" TO DTL-DATE(8:1).                                    
003790                                                                          
003800            MOVE ENT-TITLE   TO DTL-TITLE.                                
003810            MOVE ENT-AMOUNT  TO DTL-AMOUNT.                               
003820            MOVE ENT-CURRENCY TO DTL-CUR.                                 
003830            MOVE ENT-NOTE    TO DTL-NOTE.                                 
003840                                                                          
003850            PERFORM 3200-BUILD-TAG-LIST.                                  
003860            MOVE WS-TAG-LIST TO DTL-TAGS.                                 
003870                                                                          
003880        3100-FIND-CATEGORY.                                               
003890            MOVE 0 TO CI.                                                 
003900            MOVE 1 TO M.                                                  
003910            PERFORM 3110-SCAN-CAT-SLOT                                    
003920                UNTIL M > WS-CAT-COUNT OR CI NOT = 0.                     
003930                                                                          
003940        3110-SCAN-CAT-SLOT.                                               
003950            IF WS-CAT-ID(M) = ENT-CATEGORY-ID                             
003960                MOVE M TO CI                                              
003970            END-IF.                                                       
003980            ADD 1 TO M.                                                   
003990                                                                          
004000        3200-BUILD-TAG-LIST.                                              
004010            MOVE SPACES TO WS-TAG-LIST.                                   
004020            MOVE 1 TO WS-TAG-LIST-PTR.                                    
004030            MOVE "YES" TO WS-FIRST-TAG-SW.                                
004040            MOVE 1 TO TX.                                                 
004050            PERFORM 3210-BUILD-ONE-TAG-SLOT UNTIL TX > 5.                 
004060            PERFORM 3250-TRIM-TAG-LIST.                                   
004070                                                                          
004080        3210-BUILD-ONE-TAG-SLOT.                                          
004090            IF ENT-TAG-IDS(TX) NOT = SPACES                               
004100                PERFORM 3220-FIND-TAG                                     
004110                IF TI NOT = 0                                             
004120                    IF WS-FIRST-TAG-SW = "NO"                             
004130                        STRING "," DELIMITED BY SIZE                      
004140                            INTO WS-TAG-LIST                              
004150                            WITH POINTER WS-TAG-LIST-PTR                  
004160                    END-IF                                                
004170                    STRING WS-TAG-NM(TI) DELIMITED BY SPACE               
004180                        INTO WS-TAG-LIST                                  
004190                        WITH POINTER WS-TAG-LIST-PTR                      
004200                    MOVE "NO" TO WS-FIRST-TAG-SW                          
004210                END-IF                                                    
004220            END-IF.                                                       
004230            ADD 1 TO TX.                                                  
004240                                                                          
004250        3220-FIND-TAG.                                                    
004260            MOVE 0 TO TI.                                                 
004270            MOVE 1 TO N.                                                  
004280            PERFORM 3221-SCAN-TAG-SLOT                                    
004290                UNTIL N > WS-TAG-COUNT OR TI NOT = 0.                     
004300                                                                          
004310        3221-SCAN-TAG-SLOT.                                               
004320            IF WS-TAG-ID(N) = ENT-TAG-IDS(TX)                             
004330                MOVE N TO TI                                              
004340            END-IF.                                                       
004350            ADD 1 TO N.                                                   
004360                                                                          
004370*    -------------------------------------------------------------        
004380*    REQ 3312 - A HANDFUL OF OLD EXPORT RUNS LEFT A DANGLING              
004390*    COMMA WHEN THE LAST TAG SLOT SCANNED TURNED OUT BLANK.               
004400*    BACK-SCAN THE WORK FIELD AND DROP A TRAILING COMMA IF FOUND.         
004410*    -------------------------------------------------------------        
004420        3250-TRIM-TAG-LIST.                                               
004430            MOVE WS-TAG-LIST-PTR TO WS-TAG-LIST-END.                      
004440            SUBTRACT 1 FROM WS-TAG-LIST-END.                              
004450            IF WS-TAG-LIST-END > 0 AND WS-TAG-LIST-END < 105              
004460                IF WS-TAG-LIST-CHARS(WS-TAG-LIST-END) = ","               
004470                    MOVE SPACE                                            
004480                        TO WS-TAG-LIST-CHARS(WS-TAG-LIST-END)             
004490                END-IF                                                    
004500            END-IF.                                                       
004510                                                                          
004520        5000-PRINT-DETAIL-LINE.                                           
004530            IF TRACE-SWITCH                                               
004540                DISPLAY "LEDANL06 DTL " DETAIL-LINE-CHARS(1)              
004550            END-IF.                                                       
004560            WRITE PRTLINE FROM DETAIL-LINE                                
004570                AFTER ADVANCING 1 LINE                                    
004580                    AT EOP PERFORM 9100-DETAIL-HEADING.                   
004590                                                                          
004600        4000-SUMMARY-MAINLINE.                                            
004610            PERFORM 9000-READ-ENTRY.                                      
004620            PERFORM 4010-ACCUM-ONE-ENTRY                                  
004630                UNTIL ENTRY-EOF-SW = "YES".                               
004640                                                                          
004650            PERFORM 9150-SUMMARY-HEADING.                                 
004660            PERFORM 4100-SUMMARY-TOTALS.                                  
004670            PERFORM 4200-CATEGORY-BLOCK.                                  
004680                                                                          
004690        4010-ACCUM-ONE-ENTRY.                                             
004700            PERFORM 3100-FIND-CATEGORY.                                   
004710            ADD ENT-AMOUNT TO WS-CAT-GRAND-TOTAL.                         
004720            IF CI NOT = 0                                                 
004730                ADD ENT-AMOUNT TO WS-CAT-AMT(CI)                          
004740                ADD 1 TO WS-CAT-CNT(CI)                                   
004750                IF WS-CAT-TP(CI) = "I"                                    
004760                    ADD ENT-AMOUNT TO WS-INCOME-TOTAL                     
004770                END-IF                                                    
004780                IF WS-CAT-TP(CI) = "E"                                    
004790                    ADD ENT-AMOUNT TO WS-EXPENSE-TOTAL                    
004800                END-IF                                                    
004810            END-IF.                                                       
004820            PERFORM 9000-READ-ENTRY.                                      
004830                                                                          
004840        4100-SUMMARY-TOTALS.                                              
004850            MOVE "TOTALS" TO O-SECTION-TEXT.                              
004860            WRITE PRTLINE2 FROM SECTION-TITLE                             
004870                AFTER ADVANCING 2 LINES.                                  
004880                                                                          
004890            MOVE "TOTAL INCOME" TO O-TOT-LABEL.                           
004900            MOVE WS-INCOME-TOTAL TO O-TOT-AMT.                            
004910            WRITE PRTLINE2 FROM TOTALS-LINE                               
004920                AFTER ADVANCING 1 LINE                                    
004930                    AT EOP PERFORM 9150-SUMMARY-HEADING.                  
004940                                                                          
004950            MOVE "TOTAL EXPENSE" TO O-TOT-LABEL.                          
004960            MOVE WS-EXPENSE-TOTAL TO O-TOT-AMT.                           
004970            WRITE PRTLINE2 FROM TOTALS-LINE                               
004980                AFTER ADVANCING 1 LINE                                    
004990                    AT EOP PERFORM 9150-SUMMARY-HEADING.                  
005000                                                                          
005010            COMPUTE WS-BALANCE =                                          
005020                WS-INCOME-TOTAL - WS-EXPENSE-TOTAL.                       
005030            MOVE "BALANCE" TO O-TOT-LABEL.                                
005040            MOVE WS-BALANCE TO O-TOT-AMT.                                 
005050            WRITE PRTLINE2 FROM TOTALS-LINE                               
005060                AFTER ADVANCING 1 LINE                                    
005070                    AT EOP PERFORM 9150-SUMMARY-HEADING.                  
005080                                                                          
005090        4200-CATEGORY-BLOCK.                                              
005100            MOVE "CATEGORY STATISTICS" TO O-SECTION-TEXT.                 
005110            WRITE PRTLINE2 FROM SECTION-TITLE                             
005120                AFTER ADVANCING 2 LINES.                                  
005130            WRITE PRTLINE2 FROM CAT-STATS-HEADING                         
005140                AFTER ADVANCING 1 LINE.                                   
005150                                                                          
005160            MOVE 1 TO CI.                                                 
005170            PERFORM 4210-PRINT-ONE-CAT UNTIL CI > WS-CAT-COUNT.           
005180                                                                          
005190        4210-PRINT-ONE-CAT.                                               
005200            IF WS-CAT-CNT(CI) NOT = 0                                     
005210                MOVE WS-CAT-NM(CI) TO O-CAT-NAME                          
005220                MOVE WS-CAT-AMT(CI) TO O-CAT-AMT                          
005230                MOVE WS-CAT-CNT(CI) TO O-CAT-CNT                          
005240                PERFORM 4220-CALC-PERCENT                                 
005250                MOVE WS-CAT-PCT TO O-CAT-PCT                              
005260                WRITE PRTLINE2 FROM CAT-STATS-LINE                        
005270                    AFTER ADVANCING 1 LINE                                
005280                        AT EOP PERFORM 9150-SUMMARY-HEADING               
005290            END-IF.                                                       
005300            ADD 1 TO CI.                                                  
005310                                                                          
005320        4220-CALC-PERCENT.                                                
005330            IF WS-CAT-GRAND-TOTAL = 0                                     
005340                MOVE 0 TO WS-CAT-PCT                                      
005350            ELSE                                                          
005360                COMPUTE WS-CAT-PCT ROUNDED =                              
005370                    WS-CAT-AMT(CI) / WS-CAT-GRAND-TOTAL * 100             
005380            END-IF.                                                       
005390                                                                          
005400        6000-CLOSING.                                                     
005410            CLOSE ENTRY-IN.                                               
005420            CLOSE DETAIL-OUT.                                             
005430            CLOSE SUMRY-OUT.                                              
005440                                                                          
005450        9000-READ-ENTRY.                                                  
005460            READ ENTRY-IN                                                 
005470                AT END                                                    
005480                    MOVE "YES" TO ENTRY-EOF-SW.                           
005490                                                                          
005500        9100-DETAIL-HEADING.                                              
005510            ADD 1 TO C-PCTR.                                              
005520            MOVE C-PCTR TO O-PCTR.                                        
005530                                                                          
005540            WRITE PRTLINE FROM COMPANY-TITLE                              
005550                AFTER ADVANCING PAGE.                                     
005560            WRITE PRTLINE FROM DETAIL-TITLE                               
005570                AFTER ADVANCING 1 LINE.                                   
005580            WRITE PRTLINE FROM DETAIL-COLUMN-HEADING                      
005590                AFTER ADVANCING 2 LINES.                                  
005600                                                                          
005610        9150-SUMMARY-HEADING.                                             
005620            ADD 1 TO C-SUM-PCTR.                                          
005630            MOVE C-SUM-PCTR TO O-PCTR.                                    
005640                                                                          
005650            WRITE PRTLINE2 FROM COMPANY-TITLE                             
005660                AFTER ADVANCING PAGE.                                     
005670            WRITE PRTLINE2 FROM SUMMARY-TITLE                             
005680                AFTER ADVANCING 1 LINE.                                   
