000100        IDENTIFICATION DIVISION.                                          
000110        PROGRAM-ID.             LEDANL05.                                 
000120        AUTHOR.                 ASHLEY LINDQUIST.                         
000130        INSTALLATION.           LINDQUIST FINANCIAL SYSTEMS.              
000140        DATE-WRITTEN.           04/18/89.                                 
000150        DATE-COMPILED.                                                    
000160        SECURITY.               UNCLASSIFIED.                             
000170                                                                          
000180*    =============================================================        
000190*    THIS PROGRAM IS THE BUDGET-ENGINE FOR POCKETLEDGER.                  
000200*    FOR ONE USER AND ONE AS-OF DATE IT READS THE BUDGET MASTER,          
000210*    SKIPS INACTIVE BUDGETS, DERIVES EACH BUDGET'S PERIOD WINDOW,         
000220*    RE-SCANS THE LEDGER FOR EXPENSE SPEND IN THAT WINDOW, AND            
000230*    PRINTS ONE STATUS LINE PER BUDGET.                                   
000240*    =============================================================        
000250*    CHANGE LOG                                                           
000260*    -------------------------------------------------------------        
000270*    04/18/89  AL   ORIGINAL CODING - DAILY AND MONTHLY WINDOWS.          
000280*    09/25/90  AL   ADDED YEARLY WINDOW FOR ANNUAL BUDGET REVIEW.         
000290*    03/17/93  RT   ADDED WEEKLY WINDOW - ZELLER DAY-OF-WEEK CALC.        
000300*    08/02/95  KM   ADDED CATEGORY-RESTRICTED SPEND, NOT JUST             
000310*                   OVERALL BUDGETS.                                      
000320*    03/02/98  DP   Y2K SWEEP - WIDENED ALL DATE FIELDS TO 4-DIGIT        
000330*                   YEAR.                                                 
000340*    01/11/99  DP   Y2K - VERIFIED ZELLER CALC ACROSS CENTURY.            
000350*    06/14/04  RT   ADDED THRESHOLD-REACHED FLAG PER REQ 2209.            
000360*    11/09/09  KM   CARRY THRESHOLD AMOUNT AT 4 DECIMALS BEFORE           
000370*                   COMPARE - ROUNDING COMPLAINT FROM AUDIT.              
000380*    02/27/17  RT   ADDED TRACE DISPLAYS UNDER UPSI-0 SWITCH.             
000390*    05/14/19  KM   STATUS LISTING OPENED WITH THE BUDGET KEY             
000400*                   ONLY - NO WAY TO TELL A DAILY LINE FROM A             
000410*                   WEEKLY, MONTHLY OR YEARLY LINE FOR THE SAME           
000420*                   BUDGET.  ADDED O-BUD-PERIOD COLUMN PER REQ            
000430*                   2504.                                                 
000440*    05/14/19  KM   THRESHOLD/EXCEEDED COLUMNS PRINTED A BARE             
000450*                   Y OR N - AUDIT WANTED THE FLAG NAME ITSELF            
000460*                   WHEN SET AND BLANK OTHERWISE.  WIDENED                
000470*                   O-BUD-THRESH AND O-BUD-EXCD AND MOVE THE              
000480*                   LITERAL ONLY WHEN THE SWITCH IS "Y".                  
000490*    -------------------------------------------------------------        
000500                                                                          
000510        ENVIRONMENT DIVISION.                                             
000520        CONFIGURATION SECTION.                                            
000530        SPECIAL-NAMES.                                                    
000540            C01 IS TOP-OF-FORM                                            
000550            CLASS LOWER-ALPHA IS 'a' THRU 'z'                             
000560            UPSI-0 ON STATUS IS TRACE-SWITCH.                             
000570                                                                          
000580        INPUT-OUTPUT SECTION.                                             
000590        FILE-CONTROL.                                                     
000600                                                                          
000610            SELECT PRM-IN                                                 
000620                ASSIGN TO LEDBPRM                                         
000630                ORGANIZATION IS LINE SEQUENTIAL.                          
000640                                                                          
000650            SELECT BUDGET-IN                                              
000660                ASSIGN TO LEDBUDM                                         
000670                ORGANIZATION IS LINE SEQUENTIAL.                          
000680                                                                          
000690            SELECT LEDGER-IN                                              
000700                ASSIGN TO LEDENTM                                         
000710                ORGANIZATION IS LINE SEQUENTIAL.                          
000720                                                                          
000730            SELECT CATEGORY-IN                                            
000740                ASSIGN TO LEDCATM                                         
000750                ORGANIZATION IS LINE SEQUENTIAL.                          
000760                                                                          
000770            SELECT BUD-OUT                                                
000780                ASSIGN TO LEDBUDO                                         
000790                ORGANIZATION IS RECORD SEQUENTIAL.                        
000800                                                                          
000810            SELECT BUD-ERR-OUT                                            
000820                ASSIGN TO LEDBUDE                                         
000830                ORGANIZATION IS RECORD SEQUENTIAL.                        
000840                                                                          
000850        DATA DIVISION.                                                    
000860        FILE SECTION.                                                     
000870                                                                          
000880        FD  PRM-IN                                                        
000890            LABEL RECORD IS STANDARD                                      
000900            RECORD CONTAINS 25 CHARACTERS                                 
000910            DATA RECORD IS LE-BUDGET-PARM.                                
000920                                                                          
000930        COPY LEDBPAR.                                                     
000940                                                                          
000950        FD  BUDGET-IN                                                     
000960            LABEL RECORD IS STANDARD                                      
000970            RECORD CONTAINS 45 CHARACTERS                                 
000980            DATA RECORD IS LE-BUDGET-REC.                                 
000990                                                                          
001000        COPY LEDBUD.                                                      
001010                                                                          
001020        FD  LEDGER-IN                                                     
001030            LABEL RECORD IS STANDARD                                      
001040            RECORD CONTAINS 200 CHARACTERS                                
001050            DATA RECORD IS LE-ENTRY-REC.                                  
001060                                                                          
001070        COPY LEDENTR.                                                     
001080                                                                          
001090        FD  CATEGORY-IN                                                   
001100            LABEL RECORD IS STANDARD                                      
001110            RECORD CONTAINS 70 CHARACTERS                                 
001120            DATA RECORD IS LE-CATEGORY-REC.                               
001130                                                                          
001140        COPY LEDCAT.                                                      
001150                                                                          
001160        FD  BUD-OUT                                                       
001170            LABEL RECORD IS OMITTED                                       
001180            RECORD CONTAINS 132 CHARACTERS                                
001190            LINAGE IS 60 WITH FOOTING AT 55                               
001200            DATA RECORD IS PRTLINE.                                       
001210                                                                          
001220        01  PRTLINE                    PIC X(132).                        
001230                                                                          
001240        FD  BUD-ERR-OUT                                                   
001250            LABEL RECORD IS OMITTED                                       
001260            RECORD CONTAINS 132 CHARACTERS                                
001270            LINAGE IS 60 WITH FOOTING AT 55                               
001280            DATA RECORD IS PRTLINE-ERR.                                   
001290                                                                          
001300        01  PRTLINE-ERR                PIC X(132).                        
001310                                                                          
001320        WORKING-STORAGE SECTION.                                          
001330        01  WORK-AREA.                                                    
001340            05  C-PCTR              PIC 99     COMP VALUE ZERO.           
001350            05  C-ERR-PCTR          PIC 99     COMP VALUE ZERO.           
001360            05  CI                  PIC 9(02)  COMP VALUE ZERO.           
001370            05  M                   PIC 9(02)  COMP VALUE ZERO.           
001380            05  WS-BACK-COUNT       PIC 9(02)  COMP VALUE ZERO.           
001390            05  WS-PRM-OK               PIC XXX      VALUE "YES".         
001400            05  PRM-EOF-SW              PIC XXX      VALUE "NO".          
001410            05  BUDGET-EOF-SW           PIC XXX      VALUE "NO".          
001420            05  LEDGER-EOF-SW           PIC XXX      VALUE "NO".          
001430            05  CAT-EOF-SW              PIC XXX      VALUE "NO".          
001440            05  WS-LEAP-SW              PIC XXX.                          
001450            05  WS-SPEND-OK             PIC XXX.                          
001460            05  WS-EXCEEDED-SW          PIC XXX.                          
001470            05  WS-THRESH-SW            PIC XXX.                          
001480                                                                          
001490        01  ERR-REASON                 PIC X(40).                         
001500        01  WS-TEMP-Q                  PIC 9(8)  COMP.                    
001510        01  WS-TEMP-R                  PIC 9(4)  COMP.                    
001520        01  WS-CUR-MONTH-LEN            PIC 9(02).                        
001530                                                                          
001540*    -------------------------------------------------------------        
001550*    CATEGORY LOOKUP TABLE - LOADED FROM THE CATEGORY MASTER ONCE         
001560*    PER RUN SO EACH BUDGET'S SPEND SCAN CAN TEST ENTRY TYPE.             
001570*    -------------------------------------------------------------        
001580        01  WS-CAT-COUNT               PIC 9(03)  COMP VALUE ZERO.        
001590        01  WS-CAT-TABLE.                                                 
001600            05  WS-CAT-SLOT OCCURS 20 TIMES.                              
001610                10  WS-CAT-ID            PIC X(12).                       
001620                10  WS-CAT-TP            PIC X(01).                       
001630                                                                          
001640*    -------------------------------------------------------------        
001650*    MONTH-LENGTH TABLE - FEBRUARY ADJUSTED FOR LEAP YEAR AT              
001660*    CALC TIME, NOT STORED HERE.                                          
001670*    -------------------------------------------------------------        
001680        01  WS-MONTH-LEN-LIT.                                             
001690            05  FILLER                  PIC 9(02)   VALUE 31.             
001700            05  FILLER                  PIC 9(02)   VALUE 28.             
001710            05  FILLER                  PIC 9(02)   VALUE 31.             
001720            05  FILLER                  PIC 9(02)   VALUE 30.             
001730            05  FILLER                  PIC 9(02)   VALUE 31.             
001740            05  FILLER                  PIC 9(02)   VALUE 30.             
001750            05  FILLER                  PIC 9(02)   VALUE 31.             
001760            05  FILLER                  PIC 9(02)   VALUE 31.             
001770            05  FILLER                  PIC 9(02)   VALUE 30.             
001780            05  FILLER                  PIC 9(02)   VALUE 31.             
001790            05  FILLER                  PIC 9(02)   VALUE 30.             
001800            05  FILLER                  PIC 9(02)   VALUE 31.             
001810        01  WS-MONTH-LEN-TBL REDEFINES WS-MONTH-LEN-LIT.                  
001820            05  WS-MONTH-LEN            PIC 9(02) OCCURS 12 TIMES.        
001830                                                                          
001840*    -------------------------------------------------------------        
001850*    CALENDAR SCRATCH AREA - ONE RUNNING DATE USED BY THE PERIOD          
001860*    WINDOW PARAGRAPHS TO STEP FORWARD OR BACKWARD ONE DAY AT A           
001870*    TIME.                                                                
001880*    -------------------------------------------------------------        
001890        01  WS-CALC-DATE-NUM            PIC 9(8).                         
001900        01  WS-CALC-DATE-PARTS REDEFINES WS-CALC-DATE-NUM.                
001910            05  WS-CALC-YY              PIC 9(4).                         
001920            05  WS-CALC-MM              PIC 9(2).                         
001930            05  WS-CALC-DD              PIC 9(2).                         
001940                                                                          
001950        01  WS-WIN-START                PIC 9(8).                         
001960        01  WS-WIN-END                  PIC 9(8).                         
001970                                                                          
001980*    -------------------------------------------------------------        
001990*    ZELLER'S CONGRUENCE WORK AREA - GIVES THE DAY OF WEEK OF THE         
002000*    AS-OF DATE SO THE WEEKLY WINDOW CAN BE ANCHORED ON MONDAY.           
002010*    -------------------------------------------------------------        
002020        01  WS-ZELLER.                                                    
002030            05  WS-ZY                   PIC 9(4)   COMP.                  
002040            05  WS-ZM                   PIC 9(2)   COMP.                  
002050            05  WS-ZD                   PIC 9(2)   COMP.                  
002060            05  WS-ZJ                   PIC 9(2)   COMP.                  
002070            05  WS-ZK                   PIC 9(2)   COMP.                  
002080            05  WS-ZT1                  PIC 9(4)   COMP.                  
002090            05  WS-ZT2                  PIC 9(4)   COMP.                  
002100            05  WS-ZT3                  PIC 9(4)   COMP.                  
002110            05  WS-ZT4                  PIC 9(4)   COMP.                  
002120            05  WS-ZSUM                 PIC 9(6)   COMP.                  
002130            05  WS-ZREM                 PIC 9(4)   COMP.                  
002140            05  WS-ZH                   PIC 9(1)   COMP.                  
002150            05  WS-ISO-DOW               PIC 9(1)   COMP.                 
002160                                                                          
002170        01  WS-SPEND                   PIC S9(9)V99 VALUE ZERO.           
002180        01  WS-REMAINING                PIC S9(9)V99 VALUE ZERO.          
002190        01  WS-THRESHOLD-AMT            PIC S9(9)V9999 VALUE ZERO.        
002200        01  WS-USAGE-PCT                PIC S9(3)V99 VALUE ZERO.          
002210                                                                          
002220        01  WS-CURRENT-DATE-NUM         PIC 9(8).                         
002230        01  WS-CURRENT-DATE-PARTS REDEFINES WS-CURRENT-DATE-NUM.          
002240            05  WS-CUR-YY               PIC 9(4).                         
002250            05  WS-CUR-MM               PIC 9(2).                         
002260            05  WS-CUR-DD               PIC 9(2).                         
002270                                                                          
002280        01  SYS-DATE.                                                     
002290            05  I-YEAR                  PIC 9(4).                         
002300            05  I-MONTH                 PIC 99.                           
002310            05  I-DAY                   PIC 99.                           
002320            05  I-TIME                  PIC X(11).                        
002330                                                                          
002340        01  COMPANY-TITLE.                                                
002350            05  FILLER              PIC X(6)   VALUE "DATE:".             
002360            05  O-MONTH                 PIC 99.                           
002370            05  FILLER                  PIC X        VALUE "/".           
002380            05  O-DAY                   PIC 99.                           
002390            05  FILLER                  PIC X        VALUE "/".           
002400            05  O-YEAR                  PIC 9(4).                         
002410            05  FILLER                  PIC X(31)    VALUE SPACES.        
002420            05  FILLER                  PIC X(30)    VALUE                
002430                "POCKETLEDGER BUDGET-ENGINE".                             
002440            05  FILLER                  PIC X(47)    VALUE SPACES.        
002450            05  FILLER              PIC X(6)   VALUE "PAGE:".             
002460            05  O-PCTR                  PIC Z9.                           
002470                                                                          
002480        01  DIVISION-TITLE.                                               
002490            05  FILLER              PIC X(8)   VALUE "LEDANL05".          
002500            05  FILLER                  PIC X(49)    VALUE SPACES.        
002510            05  FILLER                  PIC X(18)    VALUE                
002520                "LINDQUIST DIVISION".                                     
002530            05  FILLER                  PIC X(57)    VALUE SPACES.        
002540                                                                          
002550        01  STATUS-LINE.                                                  
002560            05  FILLER                  PIC X(3)     VALUE SPACES.        
002570            05  O-BUD-ID                PIC X(12).                        
002580            05  FILLER                  PIC X(2)     VALUE SPACES.        
002590            05  O-BUD-PERIOD            PIC X(1).                         
002600            05  FILLER                  PIC X(2)     VALUE SPACES.        
002610            05  O-BUD-LIMIT             PIC --------9.99.                 
002620            05  FILLER                  PIC X(2)     VALUE SPACES.        
002630            05  O-BUD-SPEND             PIC --------9.99.                 
002640            05  FILLER                  PIC X(2)     VALUE SPACES.        
002650            05  O-BUD-REMAIN            PIC --------9.99.                 
002660            05  FILLER                  PIC X(2)     VALUE SPACES.        
002670            05  O-BUD-PCT               PIC ZZ9.99.                       
002680            05  FILLER                  PIC X        VALUE "%".           
002690            05  FILLER                  PIC X(2)     VALUE SPACES.        
002700            05  O-BUD-THRESH            PIC X(9).                         
002710            05  FILLER                  PIC X(2)     VALUE SPACES.        
002720            05  O-BUD-EXCD              PIC X(8).                         
002730            05  FILLER                  PIC X(42)    VALUE SPACES.        
002740                                                                          
002750        01  ERROR-TITLE.                                                  
002760            05  FILLER                  PIC X(58)    VALUE SPACES.        
002770            05  FILLER                  PIC X(16)    VALUE                
002780                "CRITERIA REJECT".                                        
002790            05  FILLER                  PIC X(58)    VALUE SPACES.        
002800                                                                          
002810        01  ERROR-LINE.                                                   
002820            05  FILLER                  PIC X(3)     VALUE SPACES.        
002830            05  O-ERR-MSG               PIC X(40).                        
002840            05  FILLER                  PIC X(89)    VALUE SPACES.        
002850                                                                          
002860        PROCEDURE DIVISION.                                               
002870                                                                          
002880        0000-LEDANL05.                                                    
002890            PERFORM 1000-INIT.                                            
002900            IF WS-PRM-OK = "YES"                                          
002910                PERFORM 2100-LOAD-CATEGORIES                              
002920                    UNTIL CAT-EOF-SW = "YES"                              
002930                PERFORM 9100-HEADING                                      
002940                PERFORM 2000-MAINLINE                                     
002950                    UNTIL BUDGET-EOF-SW = "YES"                           
002960            END-IF.                                                       
002970            PERFORM 6000-CLOSING.                                         
002980            STOP RUN.                                                     
002990                                                                          
003000        1000-INIT.                                                        
003010            MOVE FUNCTION CURRENT-DATE TO SYS-DATE.                       
003020            MOVE I-DAY  TO O-DAY.                                         
003030            MOVE I-YEAR TO O-YEAR.                                        
003040            MOVE I-MONTH TO O-MONTH.                                      
003050                                                                          
003060            OPEN INPUT  PRM-IN.                                           
003070            OPEN INPUT  BUDGET-IN.                                        
003080            OPEN INPUT  LEDGER-IN.                                        
003090            OPEN INPUT  CATEGORY-IN.                                      
003100            OPEN OUTPUT BUD-OUT.                                          
003110            OPEN OUTPUT BUD-ERR-OUT.                                      
003120                                                                          
003130            MOVE "YES" TO WS-PRM-OK.                                      
003140            MOVE SPACES TO ERR-REASON.                                    
003150                                                                          
003160            READ PRM-IN                                                   
003170                AT END                                                    
003180                    MOVE "NO" TO WS-PRM-OK                                
003190                    MOVE "NO PARAMETER RECORD" TO ERR-REASON              
003200            END-READ.                                                     
003210                                                                          
003220            IF WS-PRM-OK = "NO"                                           
003230                PERFORM 9200-ERR-HEADING                                  
003240                PERFORM 9300-ERR-PRT                                      
003250            END-IF.                                                       
003260                                                                          
003270        2100-LOAD-CATEGORIES.                                             
003280            READ CATEGORY-IN                                              
003290                AT END                                                    
003300                    MOVE "YES" TO CAT-EOF-SW                              
003310                NOT AT END                                                
003320                    ADD 1 TO WS-CAT-COUNT                                 
003330                    MOVE CAT-CATEGORY-ID                                  
003340                        TO WS-CAT-ID(WS-CAT-COUNT)                        
003350                    MOVE CAT-TYPE TO WS-CAT-TP(WS-CAT-COUNT)              
003360            END-READ.                                                     
003370                                                                          
003380        2000-MAINLINE.                                                    
003390            PERFORM 9000-READ-BUDGET.                                     
003400            PERFORM 2010-PROCESS-ONE-BUDGET                               
003410                UNTIL BUDGET-EOF-SW = "YES".                              
003420                                                                          
003430        2010-PROCESS-ONE-BUDGET.                                          
003440            IF BUD-USER-ID = PRM-USER-ID AND BUD-IS-ACTIVE                
003450                PERFORM 2200-PERIOD-WINDOW                                
003460                PERFORM 2300-CALC-SPEND                                   
003470                PERFORM 2400-CALC-STATUS                                  
003480                PERFORM 2500-STATUS-PRT                                   
003490            END-IF.                                                       
003500            PERFORM 9000-READ-BUDGET.                                     
003510                                                                          
003520        2200-PERIOD-WINDOW.                                               
003530            EVALUATE TRUE                                                 
003540                WHEN BUD-PERIOD-DAILY                                     
003550                    PERFORM 2210-DAILY-WINDOW                             
003560                WHEN BUD-PERIOD-WEEKLY                                    
003570                    PERFORM 2220-WEEKLY-WINDOW                            
003580                WHEN BUD-PERIOD-MONTHLY                                   
003590                    PERFORM 2230-MONTHLY-WINDOW                           
003600                WHEN BUD-PERIOD-YEARLY                                    
003610                    PERFORM 2240-YEARLY-WINDOW                            
003620            END-EVALUATE.                                                 
003630                                                                          
003640        2210-DAILY-WINDOW.                                                
003650            MOVE PRM-AS-OF-DATE TO WS-WIN-START.                          
003660            MOVE PRM-AS-OF-DATE TO WS-WIN-END.                            
003670                                                                          
003680        2220-WEEKLY-WINDOW.                                               
003690            PERFORM 2260-CALC-DOW.                                        
003700            MOVE PRM-AS-OF-DATE TO WS-CALC-DATE-NUM.                      
003710            MOVE WS-ISO-DOW TO WS-BACK-COUNT.                             
003720            SUBTRACT 1 FROM WS-BACK-COUNT.                                
003730            PERFORM 2280-RETREAT-ONE-DAY                                  
003740                WS-BACK-COUNT TIMES.                                      
003750            MOVE WS-CALC-DATE-NUM TO WS-WIN-START.                        
003760            PERFORM 2270-ADVANCE-ONE-DAY 6 TIMES.                         
003770            MOVE WS-CALC-DATE-NUM TO WS-WIN-END.                          
003780                                                                          
003790        2230-MONTHLY-WINDOW.                                              
003800            MOVE PRM-AS-OF-YY TO WS-CALC-YY.                              
003810            MOVE PRM-AS-OF-MM TO WS-CALC-MM.                              
003820            MOVE 1            TO WS-CALC-DD.                              
003830            MOVE WS-CALC-DATE-NUM TO WS-WIN-START.                        
003840            PERFORM 2265-IS-LEAP-YEAR.                                    
003850            MOVE WS-MONTH-LEN(WS-CALC-MM) TO WS-CUR-MONTH-LEN.            
003860            IF WS-CALC-MM = 2 AND WS-LEAP-SW = "YES"                      
003870                MOVE 29 TO WS-CUR-MONTH-LEN                               
003880            END-IF.                                                       
003890            MOVE WS-CUR-MONTH-LEN TO WS-CALC-DD.                          
003900            MOVE WS-CALC-DATE-NUM TO WS-WIN-END.                          
003910                                                                          
003920        2240-YEARLY-WINDOW.                                               
003930            MOVE PRM-AS-OF-YY TO WS-CALC-YY.                              
003940            MOVE 1 TO WS-CALC-MM.                                         
003950            MOVE 1 TO WS-CALC-DD.                                         
003960            MOVE WS-CALC-DATE-NUM TO WS-WIN-START.                        
003970            MOVE 12 TO WS-CALC-MM.                                        
003980            MOVE 31 TO WS-CALC-DD.                                        
003990            MOVE WS-CALC-DATE-NUM TO WS-WIN-END.                          
004000                                                                          
004010        2260-CALC-DOW.                                                    
004020            MOVE PRM-AS-OF-YY TO WS-ZY.                                   
004030            MOVE PRM-AS-OF-MM TO WS-ZM.                                   
004040            MOVE PRM-AS-OF-DD TO WS-ZD.                                   
004050            IF WS-ZM < 3                                                  
004060                SUBTRACT 1 FROM WS-ZY                                     
004070                ADD 12 TO WS-ZM                                           
004080            END-IF.                                                       
004090            DIVIDE WS-ZY BY 100 GIVING WS-ZJ REMAINDER WS-ZK.             
004100            COMPUTE WS-ZT1 = 13 * (WS-ZM + 1).                            
004110            DIVIDE WS-ZT1 BY 5 GIVING WS-ZT1 REMAINDER WS-ZREM.           
004120            DIVIDE WS-ZK BY 4 GIVING WS-ZT2 REMAINDER WS-ZREM.            
004130            DIVIDE WS-ZJ BY 4 GIVING WS-ZT3 REMAINDER WS-ZREM.            
004140            COMPUTE WS-ZT4 = 5 * WS-ZJ.                                   
004150            COMPUTE WS-ZSUM =                                             
004160                WS-ZD + WS-ZT1 + WS-ZK + WS-ZT2 + WS-ZT3 + WS-ZT4.        
004170            DIVIDE WS-ZSUM BY 7 GIVING WS-ZREM REMAINDER WS-ZH.           
004180            EVALUATE WS-ZH                                                
004190                WHEN 0 MOVE 6 TO WS-ISO-DOW                               
004200                WHEN 1 MOVE 7 TO WS-ISO-DOW                               
004210                WHEN 2 MOVE 1 TO WS-ISO-DOW                               
004220                WHEN 3 MOVE 2 TO WS-ISO-DOW                               
004230                WHEN 4 MOVE 3 TO WS-ISO-DOW                               
004240                WHEN 5 MOVE 4 TO WS-ISO-DOW                               
004250                WHEN 6 MOVE 5 TO WS-ISO-DOW                               
004260            END-EVALUATE.                                                 
004270                                                                          
004280        2265-IS-LEAP-YEAR.                                                
004290            MOVE "NO" TO WS-LEAP-SW.                                      
004300            DIVIDE WS-CALC-YY BY 4                                        
004310                GIVING WS-TEMP-Q REMAINDER WS-TEMP-R.                     
004320            IF WS-TEMP-R = 0                                              
004330                DIVIDE WS-CALC-YY BY 100                                  
004340                    GIVING WS-TEMP-Q REMAINDER WS-TEMP-R                  
004350                IF WS-TEMP-R NOT = 0                                      
004360                    MOVE "YES" TO WS-LEAP-SW                              
004370                ELSE                                                      
004380                    DIVIDE WS-CALC-YY BY 400                              
004390                        GIVING WS-TEMP-Q REMAINDER WS-TEMP-R              
004400                    IF WS-TEMP-R = 0                                      
004410                        MOVE "YES" TO WS-LEAP-SW                          
004420                    END-IF                                                
004430                END-IF                                                    
004440            END-IF.                                                       
004450                                                                          
004460        2270-ADVANCE-ONE-DAY.                                             
004470            PERFORM 2265-IS-LEAP-YEAR.                                    
004480            MOVE WS-MONTH-LEN(WS-CALC-MM) TO WS-CUR-MONTH-LEN.            
004490            IF WS-CALC-MM = 2 AND WS-LEAP-SW = "YES"                      
004500                MOVE 29 TO WS-CUR-MONTH-LEN                               
004510            END-IF.                                                       
004520            IF WS-CALC-DD < WS-CUR-MONTH-LEN                              
004530                ADD 1 TO WS-CALC-DD                                       
004540            ELSE                                                          
004550                MOVE 1 TO WS-CALC-DD                                      
004560                IF WS-CALC-MM < 12                                        
004570                    ADD 1 TO WS-CALC-MM                                   
004580                ELSE                                                      
004590                    MOVE 1 TO WS-CALC-MM                                  
004600                    ADD 1 TO WS-CALC-YY                                   
004610                END-IF                                                    
004620            END-IF.                                                       
004630                                                                          
004640        2280-RETREAT-ONE-DAY.                                             
004650            IF WS-CALC-DD > 1                                             
004660                SUBTRACT 1 FROM WS-CALC-DD                                
004670            ELSE                                                          
004680                IF WS-CALC-MM > 1                                         
004690                    SUBTRACT 1 FROM WS-CALC-MM                            
004700                ELSE                                                      
004710                    MOVE 12 TO WS-CALC-MM                                 
004720                    SUBTRACT 1 FROM WS-CALC-YY                            
004730                END-IF                                                    
004740                PERFORM 2265-IS-LEAP-YEAR                                 
004750                MOVE WS-MONTH-LEN(WS-CALC-MM) TO WS-CALC-DD               
004760                IF WS-CALC-MM = 2 AND WS-LEAP-SW = "YES"                  
004770                    MOVE 29 TO WS-CALC-DD                                 
004780                END-IF                                                    
004790            END-IF.                                                       
004800                                                                          
004810        2300-CALC-SPEND.                                                  
004820            CLOSE LEDGER-IN.                                              
004830            OPEN INPUT LEDGER-IN.                                         
004840            MOVE "NO" TO LEDGER-EOF-SW.                                   
004850            MOVE ZERO TO WS-SPEND.                                        
004860            PERFORM 9000-READ-ENTRY.                                      
004870            PERFORM 2310-SCAN-ONE-ENTRY                                   
004880                UNTIL LEDGER-EOF-SW = "YES".                              
004890                                                                          
004900        2310-SCAN-ONE-ENTRY.                                              
004910            IF ENT-DATE NOT = 0                                           
004920                AND ENT-USER-ID = PRM-USER-ID                             
004930                AND ENT-DATE >= WS-WIN-START                              
004940                AND ENT-DATE <= WS-WIN-END                                
004950                MOVE "NO" TO WS-SPEND-OK                                  
004960                IF BUD-CATEGORY-ID NOT = SPACES                           
004970                    IF ENT-CATEGORY-ID = BUD-CATEGORY-ID                  
004980                        MOVE "YES" TO WS-SPEND-OK                         
004990                    END-IF                                                
005000                ELSE                                                      
005010                    MOVE "YES" TO WS-SPEND-OK                             
005020                END-IF                                                    
005030                IF WS-SPEND-OK = "YES"                                    
005040                    PERFORM 3100-FIND-CATEGORY                            
005050                    IF CI NOT = 0 AND WS-CAT-TP(CI) = "E"                 
005060                        ADD ENT-AMOUNT TO WS-SPEND                        
005070                    END-IF                                                
005080                END-IF                                                    
005090            END-IF.                                                       
005100            PERFORM 9000-READ-ENTRY.                                      
005110                                                                          
005120        3100-FIND-CATEGORY.                                               
005130            MOVE 0 TO CI.                                                 
005140            MOVE 1 TO M.                                                  
005150            PERFORM 3110-SCAN-CAT-SLOT                                    
005160                UNTIL M > WS-CAT-COUNT OR CI NOT = 0.                     
005170                                                                          
005180        3110-SCAN-CAT-SLOT.                                               
005190            IF WS-CAT-ID(M) = ENT-CATEGORY-ID                             
005200                MOVE M TO CI                                              
005210            END-IF.                                                       
005220            ADD 1 TO M.                                                   
005230                                                                          
005240        2400-CALC-STATUS.                                                 
005250            COMPUTE WS-REMAINING =                                        
005260                BUD-LIMIT-AMOUNT - WS-SPEND.                              
005270                                                                          
005280            IF WS-SPEND > BUD-LIMIT-AMOUNT                                
005290                MOVE "Y" TO WS-EXCEEDED-SW                                
005300            ELSE                                                          
005310                MOVE "N" TO WS-EXCEEDED-SW                                
005320            END-IF.                                                       
005330                                                                          
005340            COMPUTE WS-THRESHOLD-AMT =                                    
005350                BUD-LIMIT-AMOUNT * BUD-THRESHOLD-PCT / 100.               
005360                                                                          
005370            IF WS-SPEND >= WS-THRESHOLD-AMT                               
005380                MOVE "Y" TO WS-THRESH-SW                                  
005390            ELSE                                                          
005400                MOVE "N" TO WS-THRESH-SW                                  
005410            END-IF.                                                       
005420                                                                          
005430            COMPUTE WS-USAGE-PCT ROUNDED =                                
005440                WS-SPEND / BUD-LIMIT-AMOUNT * 100.                        
005450                                                                          
005460        2500-STATUS-PRT.                                                  
005470            MOVE BUD-BUDGET-ID  TO O-BUD-ID.                              
005480            MOVE BUD-PERIOD     TO O-BUD-PERIOD.                          
005490            MOVE BUD-LIMIT-AMOUNT TO O-BUD-LIMIT.                         
005500            MOVE WS-SPEND       TO O-BUD-SPEND.                           
005510            MOVE WS-REMAINING   TO O-BUD-REMAIN.                          
005520            MOVE WS-USAGE-PCT   TO O-BUD-PCT.                             
005530                                                                          
005540            MOVE SPACES TO O-BUD-THRESH.                                  
005550            IF WS-THRESH-SW = "Y"                                         
005560                MOVE "THRESHOLD" TO O-BUD-THRESH                          
005570            END-IF.                                                       
005580                                                                          
005590            MOVE SPACES TO O-BUD-EXCD.                                    
005600            IF WS-EXCEEDED-SW = "Y"                                       
005610                MOVE "EXCEEDED" TO O-BUD-EXCD                             
005620            END-IF.                                                       
005630            WRITE PRTLINE FROM STATUS-LINE                                
005640                AFTER ADVANCING 1 LINE                                    
005650                    AT EOP PERFORM 9100-HEADING.                          
005660                                                                          
005670        6000-CLOSING.                                                     
005680            CLOSE PRM-IN.                                                 
005690            CLOSE BUDGET-IN.                                              
005700            CLOSE LEDGER-IN.                                              
005710            CLOSE CATEGORY-IN.                                            
005720            CLOSE BUD-OUT.                                                
005730            CLOSE BUD-ERR-OUT.                                            
005740                                                                          
005750        9000-READ-BUDGET.                                                 
005760            READ BUDGET-IN                                                
005770                AT END                                                    
005780                    MOVE "YES" TO BUDGET-EOF-SW.                          
005790                                                                          
005800        9000-READ-ENTRY.                                                  
005810            READ LEDGER-IN                                                
005820                AT END                                                    
005830                    MOVE "YES" TO LEDGER-EOF-SW.                          
005840                                                                          
005850        9100-HEADING.                                                     
005860            ADD 1 TO C-PCTR.                                              
005870            MOVE C-PCTR TO O-PCTR.                                        
005880                                                                          
005890            WRITE PRTLINE                                                 
005900                FROM COMPANY-TITLE                                        
005910                    AFTER ADVANCING PAGE.                                 
005920            WRITE PRTLINE                                                 
005930                FROM DIVISION-TITLE                                       
005940                    AFTER ADVANCING 1 LINE.                               
005950                                                                          
005960        9200-ERR-HEADING.                                                 
005970            ADD 1 TO C-ERR-PCTR.                                          
005980            MOVE C-ERR-PCTR TO O-PCTR.                                    
005990                                                                          
006000            WRITE PRTLINE-ERR                                             
006010                FROM COMPANY-TITLE                                        
006020                    AFTER ADVANCING PAGE.                                 
006030            WRITE PRTLINE-ERR                                             
006040                FROM DIVISION-TITLE                                       
006050                    AFTER ADVANCING 1 LINE.                               
006060            WRITE PRTLINE-ERR                                             
006070                FROM ERROR-TITLE                                          
006080                    AFTER ADVANCING 1 LINE.                               
006090                                                                          
006100        9300-ERR-PRT.                                                     
006110            MOVE ERR-REASON TO O-ERR-MSG.                                 
006120            WRITE PRTLINE-ERR                                             
006130                FROM ERROR-LINE                                           
006140                    AFTER ADVANCING 1 LINE                                
006150                        AT EOP                                            
006160                            PERFORM 9200-ERR-HEADING.                     
