000100*    =============================================================        
000110*    LEDCAT.CPY   -  LEDGER CATEGORY MASTER RECORD LAYOUT                 
000120*    POCKETLEDGER BATCH SYSTEM  -  LEDGER DIVISION                        
000130*    -------------------------------------------------------------        
000140*    02/02/99  AL   ORIGINAL LAYOUT FOR CATEGORY MASTER.                  
000150*    11/18/07  DP   ADDED 88-LEVELS FOR INCOME/EXPENSE TYPE TEST.         
000160*    =============================================================        
000170 01  LE-CATEGORY-REC.                                                     
000180     05  CAT-CATEGORY-ID         PIC X(12).                               
000190     05  CAT-NAME                PIC X(20).                               
000200     05  CAT-TYPE                PIC X(01).                               
000210         88  CAT-TYPE-INCOME     VALUE 'I'.                               
000220         88  CAT-TYPE-EXPENSE    VALUE 'E'.                               
000230     05  CAT-DESC                PIC X(30).                               
000240     05  FILLER                  PIC X(07).                               
000250*    -------------------------------------------------------------        
000260*    ALTERNATE VIEW - CHARACTER TABLE OF CAT-NAME, USED BY THE            
000270*    TRAILING-BLANK SCAN WHEN BUILDING THE CATEGORY LOOKUP TABLE.         
000280*    -------------------------------------------------------------        
000290 01  LE-CATEGORY-REC-ALT REDEFINES LE-CATEGORY-REC.                       
000300     05  FILLER                  PIC X(12).                               
000310     05  CAT-NAME-CHARS          PIC X OCCURS 20 TIMES.                   
000320     05  FILLER                  PIC X(38).                               
