000100        IDENTIFICATION DIVISION.                                          
000110        PROGRAM-ID.             LEDANL01.                                 
000120        AUTHOR.                 ASHLEY LINDQUIST.                         
000130        INSTALLATION.           LINDQUIST FINANCIAL SYSTEMS.              
000140        DATE-WRITTEN.           02/09/89.                                 
000150        DATE-COMPILED.                                                    
000160        SECURITY.               UNCLASSIFIED.                             
000170                                                                          
000180*    =============================================================        
000190*    THIS PROGRAM IS THE ENTRY-VALIDATOR FOR POCKETLEDGER.                
000200*    IT EDITS ONE INCOMING LEDGER TRANSACTION RECORD AT A TIME AND        
000210*    WRITES IT TO THE VALID LISTING OR THE INVALID LISTING WITH A         
000220*    REASON CODE.  NO ORDERING OF THE INPUT FILE IS REQUIRED.             
000230*    =============================================================        
000240*    CHANGE LOG                                                           
000250*    -------------------------------------------------------------        
000260*    02/09/89  AL   ORIGINAL CODING - TITLE/AMOUNT/CURRENCY EDITS.        
000270*    07/14/90  AL   ADDED DUPLICATE TAG SCAN PER LEDGER REQ 14.           
000280*    11/02/91  RT   CORRECTED AMOUNT EDIT TO REJECT ZERO AMOUNTS.         
000290*    05/30/93  AL   ADDED CURRENCY DEFAULT OF 'CNY' WHEN BLANK.           
000300*    09/19/95  KM   CLEANED UP REASON CODE TABLE, ADDED 88-LEVELS.        
000310*    03/02/98  DP   EXPANDED ERR-REASON TO TWO DIGITS - Y2K SWEEP.        
000320*    01/11/99  DP   Y2K - VERIFIED NO 2-DIGIT YEAR FIELDS IN USE.         
000330*    06/22/01  RT   ADDED TRACE DISPLAYS UNDER UPSI-0 SWITCH.             
000340*    08/15/04  KM   ADDED FILLER PADS PER SHOP STANDARDS REVIEW.          
000350*    04/03/08  AL   ADDED REJECT LISTING HEADING PARAGRAPH.               
000360*    10/21/13  DP   WIDENED ENT-TITLE EDIT MESSAGE TEXT.                  
000370*    02/27/17  KM   REQ 3310 - CURRENCY MUST BE NON-BLANK TO PASS.        
000380*    -------------------------------------------------------------        
000390                                                                          
000400        ENVIRONMENT DIVISION.                                             
000410        CONFIGURATION SECTION.                                            
000420        SPECIAL-NAMES.                                                    
000430            C01 IS TOP-OF-FORM                                            
000440            CLASS LOWER-ALPHA IS 'a' THRU 'z'                             
000450            UPSI-0 ON STATUS IS TRACE-SWITCH.                             
000460                                                                          
000470        INPUT-OUTPUT SECTION.                                             
000480        FILE-CONTROL.                                                     
000490                                                                          
000500            SELECT LEDGER-IN                                              
000510                ASSIGN TO LEDENTM                                         
000520                ORGANIZATION IS LINE SEQUENTIAL.                          
000530                                                                          
000540            SELECT VALID-OUT                                              
000550                ASSIGN TO LEDVALO                                         
000560                ORGANIZATION IS RECORD SEQUENTIAL.                        
000570                                                                          
000580            SELECT REJECT-OUT                                             
000590                ASSIGN TO LEDREJO                                         
000600                ORGANIZATION IS RECORD SEQUENTIAL.                        
000610                                                                          
000620        DATA DIVISION.                                                    
000630        FILE SECTION.                                                     
000640                                                                          
000650        FD  LEDGER-IN                                                     
000660            LABEL RECORD IS STANDARD                                      
000670            RECORD CONTAINS 200 CHARACTERS                                
000680            DATA RECORD IS LE-ENTRY-REC.                                  
000690                                                                          
000700        COPY LEDENTR.                                                     
000710                                                                          
000720        FD  VALID-OUT                                                     
000730            LABEL RECORD IS OMITTED                                       
000740            RECORD CONTAINS 132 CHARACTERS                                
000750            LINAGE IS 60 WITH FOOTING AT 55                               
000760            DATA RECORD IS PRTLINE.                                       
000770                                                                          
000780        01  PRTLINE                    PIC X(132).                        
000790                                                                          
000800        FD  REJECT-OUT                                                    
000810            LABEL RECORD IS OMITTED                                       
000820            RECORD CONTAINS 132 CHARACTERS                                
000830            LINAGE IS 60 WITH FOOTING AT 55                               
000840            DATA RECORD IS PRTLINE-ERR.                                   
000850                                                                          
000860        01  PRTLINE-ERR                PIC X(132).                        
000870                                                                          
000880        WORKING-STORAGE SECTION.                                          
000890        01  WORK-AREA.                                                    
000900            05  C-VAL-CTR           PIC 9(7)   COMP VALUE ZERO.           
000910            05  C-REJ-CTR           PIC 9(7)   COMP VALUE ZERO.           
000920            05  C-PCTR              PIC 99     COMP VALUE ZERO.           
000930            05  C-ERR-PCTR          PIC 99     COMP VALUE ZERO.           
000940            05  X                   PIC 9(02)  COMP VALUE ZERO.           
000950            05  Y                   PIC 9(02)  COMP VALUE ZERO.           
000960            05  ERR-SWITCH              PIC XXX.                          
000970            05  MORE-RECS               PIC XXX      VALUE "YES".         
000980                                                                          
000990        01  ERR-REASON                 PIC X(40).                         
001000                                                                          
001010        01  WS-SEEN-TAGS.                                                 
001020            05  WS-SEEN-TAG             PIC X(12) OCCURS 5 TIMES.         
001030*    -------------------------------------------------------------        
001040*    FLAT VIEW OF THE SEEN-TAG TABLE, USED TO CLEAR THE WHOLE             
001050*    TABLE WITH ONE MOVE AT THE START OF EACH RECORD EDIT.                
001060*    -------------------------------------------------------------        
001070        01  WS-SEEN-TAGS-FLAT REDEFINES WS-SEEN-TAGS.                     
001080            05  FILLER                  PIC X(60).                        
001090                                                                          
001100        01  WS-CURRENT-DATE-NUM         PIC 9(8).                         
001110        01  WS-CURRENT-DATE-PARTS REDEFINES WS-CURRENT-DATE-NUM.          
001120            05  WS-CUR-YY               PIC 9(4).                         
001130            05  WS-CUR-MM               PIC 9(2).                         
001140            05  WS-CUR-DD               PIC 9(2).                         
001150                                                                          
001160        01  SYS-DATE.                                                     
001170            05  I-YEAR                  PIC 9(4).                         
001180            05  I-MONTH                 PIC 99.                           
001190            05  I-DAY                   PIC 99.                           
001200            05  I-TIME                  PIC X(11).                        
001210                                                                          
001220        01  COMPANY-TITLE.                                                
001230            05  FILLER              PIC X(6)   VALUE "DATE:".             
001240            05  O-MONTH                 PIC 99.                           
001250            05  FILLER                  PIC X        VALUE "/".           
001260            05  O-DAY                   PIC 99.                           
001270            05  FILLER                  PIC X        VALUE "/".           
001280            05  O-YEAR                  PIC 9(4).                         
001290            05  FILLER                  PIC X(35)    VALUE SPACES.        
001300            05  FILLER                  PIC X(29)    VALUE                
001310                "POCKETLEDGER ENTRY-VALIDATOR".                           
001320            05  FILLER                  PIC X(44)    VALUE SPACES.        
001330            05  FILLER              PIC X(6)   VALUE "PAGE:".             
001340            05  O-PCTR                  PIC Z9.                           
001350                                                                          
001360        01  DIVISION-TITLE.                                               
001370            05  FILLER              PIC X(8)   VALUE "LEDANL01".          
001380            05  FILLER                  PIC X(49)    VALUE SPACES.        
001390            05  FILLER                  PIC X(18)    VALUE                
001400                "LINDQUIST DIVISION".                                     
001410            05  FILLER                  PIC X(57)    VALUE SPACES.        
001420                                                                          
001430        01  VALID-TITLE.                                                  
001440            05  FILLER                  PIC X(58)    VALUE SPACES.        
001450            05  FILLER                  PIC X(16)    VALUE                
001460                "VALID LISTING".                                          
001470            05  FILLER                  PIC X(58)    VALUE SPACES.        
001480                                                                          
001490        01  VALID-COLUMN-HEADING.                                         
001500            05  FILLER                  PIC X(3)     VALUE SPACES.        
001510            05  FILLER              PIC X(8)   VALUE "ENTRY ID".          
001520            05  FILLER                  PIC X(7)     VALUE SPACES.        
001530            05  FILLER              PIC X(5)   VALUE "TITLE".             
001540            05  FILLER                  PIC X(27)    VALUE SPACES.        
001550            05  FILLER              PIC X(6)   VALUE "AMOUNT".            
001560            05  FILLER                  PIC X(8)     VALUE SPACES.        
001570            05  FILLER                  PIC X(3)     VALUE "CUR".         
001580            05  FILLER                  PIC X(65)    VALUE SPACES.        
001590                                                                          
001600        01  VALID-LINE.                                                   
001610            05  FILLER                  PIC X(3)     VALUE SPACES.        
001620            05  O-ENTRY-ID              PIC X(12).                        
001630            05  FILLER                  PIC X(3)     VALUE SPACES.        
001640            05  O-TITLE                 PIC X(30).                        
001650            05  FILLER                  PIC X(3)     VALUE SPACES.        
001660            05  O-AMOUNT                PIC $$,$$$,$$9.99.                
001670            05  FILLER                  PIC X(5)     VALUE SPACES.        
001680            05  O-CURRENCY              PIC X(3).                         
001690            05  FILLER                  PIC X(58)    VALUE SPACES.        
001700                                                                          
001710        01  ERROR-TITLE.                                                  
001720            05  FILLER                  PIC X(58)    VALUE SPACES.        
001730            05  FILLER                  PIC X(16)    VALUE                
001740                "REJECT LISTING".                                         
001750            05  FILLER                  PIC X(58)    VALUE SPACES.        
001760                                                                          
001770        01  ERROR-COLUMN-HEADING.                                         
001780            05  FILLER                  PIC X(3)     VALUE SPACES.        
001790            05  FILLER              PIC X(8)   VALUE "ENTRY ID".          
001800            05  FILLER                  PIC X(10)    VALUE SPACES.        
001810            05  FILLER                  PIC X(13)    VALUE                
001820                "REJECT REASON".                                          
001830            05  FILLER                  PIC X(98)    VALUE SPACES.        
001840                                                                          
001850        01  ERROR-LINE.                                                   
001860            05  FILLER                  PIC X(3)     VALUE SPACES.        
001870            05  O-ERR-ENTRY-ID          PIC X(12).                        
001880            05  FILLER                  PIC X(5)     VALUE SPACES.        
001890            05  O-ERR-MSG               PIC X(40).                        
001900            05  FILLER                  PIC X(72)    VALUE SPACES.        
001910                                                                          
001920        01  VALID-TOTAL-LINE.                                             
001930            05  FILLER                  PIC X(3)     VALUE SPACES.        
001940            05  FILLER                  PIC X(13)    VALUE                
001950                "VALID COUNT: ".                                          
001960            05  O-VAL-CTR               PIC ZZZ,ZZ9.                      
001970            05  FILLER                  PIC X(107)   VALUE SPACES.        
001980                                                                          
001990        01  ERROR-TOTAL-LINE.                                             
002000            05  FILLER                  PIC X(3)     VALUE SPACES.        
002010            05  FILLER                  PIC X(14)    VALUE                
002020                "REJECT COUNT: ".                                         
002030            05  O-REJ-CTR               PIC ZZZ,ZZ9.                      
002040            05  FILLER                  PIC X(106)   VALUE SPACES.        
002050                                                                          
002060        PROCEDURE DIVISION.                                               
002070                                                                          
002080        0000-LEDANL01.                                                    
002090            PERFORM 1000-INIT.                                            
002100            PERFORM 2000-MAINLINE                                         
002110                UNTIL MORE-RECS = "NO".                                   
002120            PERFORM 3000-CLOSING.                                         
002130            STOP RUN.                                                     
002140                                                                          
002150        1000-INIT.                                                        
002160            MOVE FUNCTION CURRENT-DATE TO SYS-DATE.                       
002170            MOVE I-DAY  TO O-DAY.                                         
002180            MOVE I-YEAR TO O-YEAR.                                        
002190            MOVE I-MONTH TO O-MONTH.                                      
002200                                                                          
002210            OPEN INPUT LEDGER-IN.                                         
002220            OPEN OUTPUT VALID-OUT.                                        
002230            OPEN OUTPUT REJECT-OUT.                                       
002240                                                                          
002250            PERFORM 9100-VALID-HEADING.                                   
002260            PERFORM 9200-ERR-HEADING.                                     
002270            PERFORM 9000-READ.                                            
002280                                                                          
002290        2000-MAINLINE.                                                    
002300            PERFORM 2100-VALIDATE THRU 2100-EXIT.                         
002310                                                                          
002320            IF ERR-SWITCH = "YES"                                         
002330                PERFORM 2300-REJECT-PRT                                   
002340            ELSE                                                          
002350                PERFORM 2200-VALID-PRT                                    
002360            END-IF.                                                       
002370                                                                          
002380            IF TRACE-SWITCH                                               
002390                DISPLAY "LEDANL01 TRACE - ENTRY " ENT-ENTRY-ID            
002400                        " ERR-SWITCH=" ERR-SWITCH                         
002410            END-IF.                                                       
002420                                                                          
002430            PERFORM 9000-READ.                                            
002440                                                                          
002450        2100-VALIDATE.                                                    
002460            MOVE "YES" TO ERR-SWITCH.                                     
002470            MOVE SPACES TO ERR-REASON.                                    
002480                                                                          
002490            IF ENT-TITLE = SPACES                                         
002500                MOVE "TITLE REQUIRED." TO ERR-REASON                      
002510                GO TO 2100-EXIT                                           
002520            END-IF.                                                       
002530                                                                          
002540            IF ENT-AMOUNT NOT > ZERO                                      
002550                MOVE "AMOUNT MUST BE POSITIVE" TO ERR-REASON              
002560                GO TO 2100-EXIT                                           
002570            END-IF.                                                       
002580                                                                          
002590            IF ENT-CURRENCY = SPACES                                      
002600                MOVE "CNY" TO ENT-CURRENCY                                
002610            END-IF.                                                       
002620                                                                          
002630            PERFORM 2150-CHECK-DUP-TAGS.                                  
002640            IF ERR-SWITCH = "YES"                                         
002650                GO TO 2100-EXIT                                           
002660            END-IF.                                                       
002670                                                                          
002680            MOVE "NO" TO ERR-SWITCH.                                      
002690                                                                          
002700        2100-EXIT.                                                        
002710            EXIT.                                                         
002720                                                                          
002730        2150-CHECK-DUP-TAGS.                                              
002740            MOVE SPACES TO WS-SEEN-TAGS-FLAT.                             
002750            MOVE "NO" TO ERR-SWITCH.                                      
002760            MOVE 1 TO X.                                                  
002770            PERFORM 2160-SCAN-TAG-X UNTIL X > 5.                          
002780                                                                          
002790        2160-SCAN-TAG-X.                                                  
002800            IF ENT-TAG-IDS(X) NOT = SPACES                                
002810                MOVE 1 TO Y                                               
002820                PERFORM 2170-SCAN-SEEN-Y UNTIL Y > 5                      
002830                MOVE ENT-TAG-IDS(X) TO WS-SEEN-TAG(X)                     
002840            END-IF.                                                       
002850            ADD 1 TO X.                                                   
002860                                                                          
002870        2170-SCAN-SEEN-Y.                                                 
002880            IF WS-SEEN-TAG(Y) = ENT-TAG-IDS(X)                            
002890                MOVE "YES" TO ERR-SWITCH                                  
002900                MOVE "DUPLICATE TAG ON ENTRY" TO ERR-REASON               
002910            END-IF.                                                       
002920            ADD 1 TO Y.                                                   
002930                                                                          
002940        2200-VALID-PRT.                                                   
002950            ADD 1 TO C-VAL-CTR.                                           
002960                                                                          
002970            MOVE ENT-ENTRY-ID TO O-ENTRY-ID.                              
002980            MOVE ENT-TITLE    TO O-TITLE.                                 
002990            MOVE ENT-AMOUNT   TO O-AMOUNT.                                
003000            MOVE ENT-CURRENCY TO O-CURRENCY.                              
003010                                                                          
003020            WRITE PRTLINE                                                 
003030                FROM VALID-LINE                                           
003040                    AFTER ADVANCING 1 LINE                                
003050                        AT EOP                                            
003060                            PERFORM 9100-VALID-HEADING.                   
003070                                                                          
003080        2300-REJECT-PRT.                                                  
003090            ADD 1 TO C-REJ-CTR.                                           
003100                                                                          
003110            MOVE ENT-ENTRY-ID TO O-ERR-ENTRY-ID.                          
003120            MOVE ERR-REASON   TO O-ERR-MSG.                               
003130                                                                          
003140            WRITE PRTLINE-ERR                                             
003150                FROM ERROR-LINE                                           
003160                    AFTER ADVANCING 1 LINE                                
003170                        AT EOP                                            
003180                            PERFORM 9200-ERR-HEADING.                     
003190                                                                          
003200        3000-CLOSING.                                                     
003210            MOVE C-VAL-CTR TO O-VAL-CTR.                                  
003220            WRITE PRTLINE                                                 
003230                FROM VALID-TOTAL-LINE                                     
003240                    AFTER ADVANCING 2 LINES.                              
003250                                                                          
003260            MOVE C-REJ-CTR TO O-REJ-CTR.                                  
003270            WRITE PRTLINE-ERR                                             
003280                FROM ERROR-TOTAL-LINE                                     
003290                    AFTER ADVANCING 2 LINES.                              
003300                                                                          
003310            CLOSE LEDGER-IN.                                              
003320            CLOSE VALID-OUT.                                              
003330            CLOSE REJECT-OUT.                                             
003340                                                                          
003350        9000-READ.                                                        
003360            READ LEDGER-IN                                                
003370                AT END                                                    
003380                    MOVE "NO" TO MORE-RECS.                               
003390                                                                          
003400        9100-VALID-HEADING.                                               
003410            ADD 1 TO C-PCTR.                                              
003420            MOVE C-PCTR TO O-PCTR.                                        
003430                                                                          
003440            WRITE PRTLINE                                                 
003450                FROM COMPANY-TITLE                                        
003460                    AFTER ADVANCING PAGE.                                 
003470            WRITE PRTLINE                                                 
003480                FROM DIVISION-TITLE                                       
003490                    AFTER ADVANCING 1 LINE.                               
003500            WRITE PRTLINE                                                 
003510                FROM VALID-TITLE                                          
003520                    AFTER ADVANCING 1 LINE.                               
003530            WRITE PRTLINE                                                 
003540                FROM VALID-COLUMN-HEADING                                 
003550                    AFTER ADVANCING 2 LINES.                              
003560                                                                          
003570        9200-ERR-HEADING.                                                 
003580            ADD 1 TO C-ERR-PCTR.                                          
003590            MOVE C-ERR-PCTR TO O-PCTR.                                    
003600                                                                          
003610            WRITE PRTLINE-ERR                                             
003620                FROM COMPANY-TITLE                                        
003630                    AFTER ADVANCING PAGE.                                 
003640            WRITE PRTLINE-ERR                                             
003650                FROM DIVISION-TITLE                                       
003660                    AFTER ADVANCING 1 LINE.                               
003670            WRITE PRTLINE-ERR                                             
003680                FROM ERROR-TITLE                                          
003690                    AFTER ADVANCING 1 LINE.                               
003700            WRITE PRTLINE-ERR                                             
003710                FROM ERROR-COLUMN-HEADING                                 
003720                    AFTER ADVANCING 2 LINES.                              
