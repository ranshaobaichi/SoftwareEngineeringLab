000100*    =============================================================        
000110*    LEDTAG.CPY   -  LEDGER TAG MASTER RECORD LAYOUT                      
000120*    POCKETLEDGER BATCH SYSTEM  -  LEDGER DIVISION                        
000130*    -------------------------------------------------------------        
000140*    02/02/99  AL   ORIGINAL LAYOUT FOR TAG MASTER.                       
000150*    -------------------------------------------------------------        
000160 01  LE-TAG-REC.                                                          
000170     05  TAG-TAG-ID              PIC X(12).                               
000180     05  TAG-NAME                PIC X(20).                               
000190     05  TAG-COLOR               PIC X(07).                               
000200     05  FILLER                  PIC X(06).                               
000210*    -------------------------------------------------------------        
000220*    ALTERNATE VIEW - CHARACTER TABLE OF TAG-NAME, USED WHEN              
000230*    RESOLVING TAG NAMES FOR THE DETAIL REPORT TAG LIST.                  
000240*    -------------------------------------------------------------        
000250 01  LE-TAG-REC-ALT REDEFINES LE-TAG-REC.                                 
000260     05  FILLER                  PIC X(12).                               
000270     05  TAG-NAME-CHARS          PIC X OCCURS 20 TIMES.                   
000280     05  FILLER                  PIC X(13).                               
