000100        IDENTIFICATION DIVISION.                                          
000110        PROGRAM-ID.             LEDANL02.                                 
000120        AUTHOR.                 ASHLEY LINDQUIST.                         
000130        INSTALLATION.           LINDQUIST FINANCIAL SYSTEMS.              
000140        DATE-WRITTEN.           02/14/89.                                 
000150        DATE-COMPILED.                                                    
000160        SECURITY.               UNCLASSIFIED.                             
000170                                                                          
000180*    =============================================================        
000190*    THIS PROGRAM IS THE USER-VALIDATOR FOR POCKETLEDGER.                 
000200*    IT EDITS ONE INCOMING REGISTRATION RECORD AT A TIME, SCANS           
000210*    THE USER MASTER FOR A DUPLICATE EMAIL, AND APPENDS ACCEPTED          
000220*    REGISTRATIONS TO A NEW COPY OF THE USER MASTER.                      
000230*    =============================================================        
000240*    CHANGE LOG                                                           
000250*    -------------------------------------------------------------        
000260*    02/14/89  AL   ORIGINAL CODING - PHONE/NICKNAME EDITS ONLY.          
000270*    09/03/90  AL   ADDED EMAIL SHAPE EDIT PER LEDGER REQ 22.             
000280*    04/11/92  RT   ADDED PASSWORD HASH LENGTH EDIT.                      
000290*    08/02/94  KM   ADDED DUPLICATE EMAIL SCAN AGAINST MASTER.            
000300*    09/19/95  KM   ADDED 88-LEVELS FOR EMAIL CHARACTER CLASSES.          
000310*    03/02/98  DP   EXPANDED ERR-REASON TO 40 BYTES - Y2K SWEEP.          
000320*    01/11/99  DP   Y2K - VERIFIED NO 2-DIGIT YEAR FIELDS IN USE.         
000330*    06/22/01  RT   ADDED TRACE DISPLAYS UNDER UPSI-0 SWITCH.             
000340*    08/15/04  KM   ADDED FILLER PADS PER SHOP STANDARDS REVIEW.          
000350*    04/03/08  AL   ADDED REJECT LISTING HEADING PARAGRAPH.               
000360*    10/21/13  DP   WIDENED DOMAIN EDIT TO CHECK FINAL SEGMENT.           
000370*    02/27/17  KM   REQ 3311 - REJECT BLANK NICKNAME AFTER TRIM.          
000380*    -------------------------------------------------------------        
000390                                                                          
000400        ENVIRONMENT DIVISION.                                             
000410        CONFIGURATION SECTION.                                            
000420        SPECIAL-NAMES.                                                    
000430            C01 IS TOP-OF-FORM                                            
000440            CLASS LOWER-ALPHA IS 'a' THRU 'z'                             
000450            UPSI-0 ON STATUS IS TRACE-SWITCH.                             
000460                                                                          
000470        INPUT-OUTPUT SECTION.                                             
000480        FILE-CONTROL.                                                     
000490                                                                          
000500            SELECT USER-MASTER-IN                                         
000510                ASSIGN TO LEDUSRM                                         
000520                ORGANIZATION IS LINE SEQUENTIAL.                          
000530                                                                          
000540            SELECT USER-REG-IN                                            
000550                ASSIGN TO LEDUSRI                                         
000560                ORGANIZATION IS LINE SEQUENTIAL.                          
000570                                                                          
000580            SELECT USER-MASTER-OUT                                        
000590                ASSIGN TO LEDUSRN                                         
000600                ORGANIZATION IS LINE SEQUENTIAL.                          
000610                                                                          
000620            SELECT VALID-OUT                                              
000630                ASSIGN TO LEDUSVO                                         
000640                ORGANIZATION IS RECORD SEQUENTIAL.                        
000650                                                                          
000660            SELECT REJECT-OUT                                             
000670                ASSIGN TO LEDUSRJ                                         
000680                ORGANIZATION IS RECORD SEQUENTIAL.                        
000690                                                                          
000700        DATA DIVISION.                                                    
000710        FILE SECTION.                                                     
000720                                                                          
000730        FD  USER-MASTER-IN                                                
000740            LABEL RECORD IS STANDARD                                      
000750            RECORD CONTAINS 160 CHARACTERS                                
000760            DATA RECORD IS MI-MASTER-LINE.                                
000770                                                                          
000780        01  MI-MASTER-LINE             PIC X(160).                        
000790*    -------------------------------------------------------------        
000800*    ALTERNATE VIEW - PULLS THE EMAIL FIELD OUT OF THE RAW MASTER         
000810*    LINE SO THE DUPLICATE SCAN TABLE CAN BE LOADED BY NAME.              
000820*    -------------------------------------------------------------        
000830        01  MI-MASTER-ALT REDEFINES MI-MASTER-LINE.                       
000840            05  FILLER                 PIC X(12).                         
000850            05  MI-EMAIL                PIC X(40).                        
000860            05  FILLER                 PIC X(108).                        
000870                                                                          
000880        FD  USER-REG-IN                                                   
000890            LABEL RECORD IS STANDARD                                      
000900            RECORD CONTAINS 160 CHARACTERS                                
000910            DATA RECORD IS LE-USER-REC.                                   
000920                                                                          
000930        COPY LEDUSR.                                                      
000940                                                                          
000950        FD  USER-MASTER-OUT                                               
000960            LABEL RECORD IS STANDARD                                      
000970            RECORD CONTAINS 160 CHARACTERS                                
000980            DATA RECORD IS MO-MASTER-LINE.                                
000990                                                                          
001000        01  MO-MASTER-LINE             PIC X(160).                        
001010                                                                          
001020        FD  VALID-OUT                                                     
001030            LABEL RECORD IS OMITTED                                       
001040            RECORD CONTAINS 132 CHARACTERS                                
001050            LINAGE IS 60 WITH FOOTING AT 55                               
001060            DATA RECORD IS PRTLINE.                                       
001070                                                                          
001080        01  PRTLINE                    PIC X(132).                        
001090                                                                          
001100        FD  REJECT-OUT                                                    
001110            LABEL RECORD IS OMITTED                                       
001120            RECORD CONTAINS 132 CHARACTERS                                
001130            LINAGE IS 60 WITH FOOTING AT 55                               
001140            DATA RECORD IS PRTLINE-ERR.                                   
001150                                                                          
001160        01  PRTLINE-ERR                PIC X(132).                        
001170                                                                          
001180        WORKING-STORAGE SECTION.                                          
001190        01  WORK-AREA.                                                    
001200            05  C-VAL-CTR           PIC 9(7)   COMP VALUE ZERO.           
001210            05  C-REJ-CTR           PIC 9(7)   COMP VALUE ZERO.           
001220            05  C-PCTR              PIC 99     COMP VALUE ZERO.           
001230            05  C-ERR-PCTR          PIC 99     COMP VALUE ZERO.           
001240            05  I                   PIC 9(02)  COMP VALUE ZERO.           
001250            05  J                   PIC 9(02)  COMP VALUE ZERO.           
001260            05  K                   PIC 9(04)  COMP VALUE ZERO.           
001270            05  ERR-SWITCH              PIC XXX.                          
001280            05  MORE-RECS               PIC XXX      VALUE "YES".         
001290            05  MASTER-EOF-SW           PIC XXX      VALUE "NO".          
001300                                                                          
001310        01  ERR-REASON                 PIC X(40).                         
001320                                                                          
001330*    -------------------------------------------------------------        
001340*    IN-MEMORY TABLE OF EVERY EMAIL ON FILE, LOADED FROM THE OLD          
001350*    MASTER AT INIT AND GROWN AS NEW REGISTRATIONS ARE ACCEPTED.          
001360*    -------------------------------------------------------------        
001370        01  WS-USER-TABLE.                                                
001380            05  WS-SEEN-EMAIL       PIC X(40) OCCURS 300 TIMES.           
001390                                                                          
001400        01  WS-USER-CTR                PIC 9(04)  COMP VALUE ZERO.        
001410                                                                          
001420*    -------------------------------------------------------------        
001430*    WORKING FIELDS FOR THE EMAIL SHAPE EDIT.                             
001440*    -------------------------------------------------------------        
001450        01  WS-SCAN-CHAR               PIC X.                             
001460            88  WS-IS-DIGIT        VALUE '0' THRU '9'.                    
001470            88  WS-IS-UPPER        VALUE 'A' THRU 'Z'.                    
001480            88  WS-IS-LOWER        VALUE 'a' THRU 'z'.                    
001490            88  WS-IS-LOC-PUNCT    VALUE '.' '_' '%' '+' '-'.             
001500            88  WS-IS-DOM-PUNCT    VALUE '.' '-'.                         
001510                                                                          
001520        01  WS-EMAIL-SCAN-AREA.                                           
001530            05  WS-AT-COUNT         PIC 9(02)  COMP VALUE ZERO.           
001540            05  WS-AT-POS           PIC 9(02)  COMP VALUE ZERO.           
001550            05  WS-LAST-NONBLANK    PIC 9(02)  COMP VALUE ZERO.           
001560            05  WS-LAST-DOT-POS     PIC 9(02)  COMP VALUE ZERO.           
001570            05  WS-FINAL-SEG-LEN    PIC 9(02)  COMP VALUE ZERO.           
001580            05  WS-EMAIL-BAD-SW         PIC XXX      VALUE "NO".          
001590                                                                          
001600        01  WS-CURRENT-DATE-NUM         PIC 9(8).                         
001610        01  WS-CURRENT-DATE-PARTS REDEFINES WS-CURRENT-DATE-NUM.          
001620            05  WS-CUR-YY               PIC 9(4).                         
001630            05  WS-CUR-MM               PIC 9(2).                         
001640            05  WS-CUR-DD               PIC 9(2).                         
001650                                                                          
001660        01  SYS-DATE.                                                     
001670            05  I-YEAR                  PIC 9(4).                         
001680            05  I-MONTH                 PIC 99.                           
001690            05  I-DAY                   PIC 99.                           
001700            05  I-TIME                  PIC X(11).                        
001710                                                                          
001720        01  COMPANY-TITLE.                                                
001730            05  FILLER              PIC X(6)   VALUE "DATE:".             
001740            05  O-MONTH                 PIC 99.                           
001750            05  FILLER                  PIC X        VALUE "/".           
001760            05  O-DAY                   PIC 99.                           
001770            05  FILLER                  PIC X        VALUE "/".           
001780            05  O-YEAR                  PIC 9(4).                         
001790            05  FILLER                  PIC X(35)    VALUE SPACES.        
001800            05  FILLER                  PIC X(29)    VALUE                
001810                "POCKETLEDGER USER-VALIDATOR".                            
001820            05  FILLER                  PIC X(44)    VALUE SPACES.        
001830            05  FILLER              PIC X(6)   VALUE "PAGE:".             
001840            05  O-PCTR                  PIC Z9.                           
001850                                                                          
001860        01  DIVISION-TITLE.                                               
001870            05  FILLER              PIC X(8)   VALUE "LEDANL02".          
001880            05  FILLER                  PIC X(49)    VALUE SPACES.        
001890            05  FILLER                  PIC X(18)    VALUE                
001900                "LINDQUIST DIVISION".                                     
001910            05  FILLER                  PIC X(57)    VALUE SPACES.        
001920                                                                          
001930        01  VALID-TITLE.                                                  
001940            05  FILLER                  PIC X(58)    VALUE SPACES.        
001950            05  FILLER                  PIC X(16)    VALUE                
001960                "VALID LISTING".                                          
001970            05  FILLER                  PIC X(58)    VALUE SPACES.        
001980                                                                          
001990        01  VALID-COLUMN-HEADING.                                         
002000            05  FILLER                  PIC X(3)     VALUE SPACES.        
002010            05  FILLER              PIC X(7)   VALUE "USER ID".           
002020            05  FILLER                  PIC X(8)     VALUE SPACES.        
002030            05  FILLER              PIC X(5)   VALUE "EMAIL".             
002040            05  FILLER                  PIC X(27)    VALUE SPACES.        
002050            05  FILLER              PIC X(8)   VALUE "NICKNAME".          
002060            05  FILLER                  PIC X(74)    VALUE SPACES.        
002070                                                                          
002080        01  VALID-LINE.                                                   
002090            05  FILLER                  PIC X(3)     VALUE SPACES.        
002100            05  O-USER-ID               PIC X(12).                        
002110            05  FILLER                  PIC X(3)     VALUE SPACES.        
002120            05  O-EMAIL                 PIC X(32).                        
002130            05  FILLER                  PIC X(3)     VALUE SPACES.        
002140            05  O-NICKNAME              PIC X(20).                        
002150            05  FILLER                  PIC X(59)    VALUE SPACES.        
002160                                                                          
002170        01  ERROR-TITLE.                                                  
002180            05  FILLER                  PIC X(58)    VALUE SPACES.        
002190            05  FILLER                  PIC X(16)    VALUE                
002200                "REJECT LISTING".                                         
002210            05  FILLER                  PIC X(58)    VALUE SPACES.        
002220                                                                          
002230        01  ERROR-COLUMN-HEADING.                                         
002240            05  FILLER                  PIC X(3)     VALUE SPACES.        
002250            05  FILLER              PIC X(7)   VALUE "USER ID".           
002260            05  FILLER                  PIC X(10)    VALUE SPACES.        
002270            05  FILLER                  PIC X(13)    VALUE                
002280                "REJECT REASON".                                          
002290            05  FILLER                  PIC X(99)    VALUE SPACES.        
002300                                                                          
002310        01  ERROR-LINE.                                                   
002320            05  FILLER                  PIC X(3)     VALUE SPACES.        
002330            05  O-ERR-USER-ID           PIC X(12).                        
002340            05  FILLER                  PIC X(5)     VALUE SPACES.        
002350            05  O-ERR-MSG               PIC X(40).                        
002360            05  FILLER                  PIC X(72)    VALUE SPACES.        
002370                                                                          
002380        01  VALID-TOTAL-LINE.                                             
002390            05  FILLER                  PIC X(3)     VALUE SPACES.        
002400            05  FILLER                  PIC X(13)    VALUE                
002410                "VALID COUNT: ".                                          
002420            05  O-VAL-CTR               PIC ZZZ,ZZ9.                      
002430            05  FILLER                  PIC X(107)   VALUE SPACES.        
002440                                                                          
002450        01  ERROR-TOTAL-LINE.                                             
002460            05  FILLER                  PIC X(3)     VALUE SPACES.        
002470            05  FILLER                  PIC X(14)    VALUE                
002480                "REJECT COUNT: ".                                         
002490            05  O-REJ-CTR               PIC ZZZ,ZZ9.                      
002500            05  FILLER                  PIC X(106)   VALUE SPACES.        
002510                                                                          
002520        PROCEDURE DIVISION.                                               
002530                                                                          
002540        0000-LEDANL02.                                                    
002550            PERFORM 1000-INIT.                                            
002560            PERFORM 2000-MAINLINE                                         
002570                UNTIL MORE-RECS = "NO".                                   
002580            PERFORM 3000-CLOSING.                                         
002590            STOP RUN.                                                     
002600                                                                          
002610        1000-INIT.                                                        
002620            MOVE FUNCTION CURRENT-DATE TO SYS-DATE.                       
002630            MOVE I-DAY  TO O-DAY.                                         
002640            MOVE I-YEAR TO O-YEAR.                                        
002650            MOVE I-MONTH TO O-MONTH.                                      
002660                                                                          
002670            OPEN INPUT  USER-MASTER-IN.                                   
002680            OPEN INPUT  USER-REG-IN.                                      
002690            OPEN OUTPUT USER-MASTER-OUT.                                  
002700            OPEN OUTPUT VALID-OUT.                                        
002710            OPEN OUTPUT REJECT-OUT.                                       
002720                                                                          
002730            PERFORM 9100-VALID-HEADING.                                   
002740            PERFORM 9200-ERR-HEADING.                                     
002750            PERFORM 1100-LOAD-MASTER                                      
002760                UNTIL MASTER-EOF-SW = "YES".                              
002770            PERFORM 9000-READ.                                            
002780                                                                          
002790        1100-LOAD-MASTER.                                                 
002800            READ USER-MASTER-IN                                           
002810                AT END                                                    
002820                    MOVE "YES" TO MASTER-EOF-SW                           
002830                NOT AT END                                                
002840                    ADD 1 TO WS-USER-CTR                                  
002850                    MOVE MI-EMAIL TO WS-SEEN-EMAIL(WS-USER-CTR)           
002860                    MOVE MI-MASTER-LINE TO MO-MASTER-LINE                 
002870                    WRITE MO-MASTER-LINE                                  
002880            END-READ.                                                     
002890                                                                          
002900        2000-MAINLINE.                                                    
002910            PERFORM 2100-VALIDATE THRU 2100-EXIT.                         
002920                                                                          
002930            IF ERR-SWITCH = "YES"                                         
002940                PERFORM 2300-REJECT-PRT                                   
002950            ELSE                                                          
002960                PERFORM 2200-VALID-PRT                                    
002970                PERFORM 2600-APPEND-MASTER                                
002980            END-IF.                                                       
002990                                                                          
003000            IF TRACE-SWITCH                                               
003010                DISPLAY "LEDANL02 TRACE - USER " USR-USER-ID              
003020                        " ERR-SWITCH=" ERR-SWITCH                         
003030            END-IF.                                                       
003040                                                                          
003050            PERFORM 9000-READ.                                            
003060                                                                          
003070        2100-VALIDATE.                                                    
003080            MOVE "YES" TO ERR-SWITCH.                                     
003090            MOVE SPACES TO ERR-REASON.                                    
003100                                                                          
003110            IF USR-NICKNAME = SPACES                                      
003120                MOVE "NICKNAME REQUIRED" TO ERR-REASON                    
003130                GO TO 2100-EXIT                                           
003140            END-IF.                                                       
003150                                                                          
003160            IF USR-PHONE(8:1) = SPACE                                     
003170                MOVE "PHONE TOO SHORT" TO ERR-REASON                      
003180                GO TO 2100-EXIT                                           
003190            END-IF.                                                       
003200                                                                          
003210            IF USR-PWHASH(6:1) = SPACE                                    
003220                MOVE "PASSWORD TOO SHORT" TO ERR-REASON                   
003230                GO TO 2100-EXIT                                           
003240            END-IF.                                                       
003250                                                                          
003260            PERFORM 2150-CHECK-EMAIL.                                     
003270            IF ERR-SWITCH = "YES"                                         
003280                GO TO 2100-EXIT                                           
003290            END-IF.                                                       
003300                                                                          
003310            PERFORM 2160-CHECK-DUP-EMAIL.                                 
003320            IF ERR-SWITCH = "YES"                                         
003330                GO TO 2100-EXIT                                           
003340            END-IF.                                                       
003350                                                                          
003360            MOVE "NO" TO ERR-SWITCH.                                      
003370                                                                          
003380        2100-EXIT.                                                        
003390            EXIT.                                                         
003400                                                                          
003410        2150-CHECK-EMAIL.                                                 
003420            MOVE ZERO TO WS-AT-COUNT WS-AT-POS WS-LAST-NONBLANK           
003430                WS-LAST-DOT-POS WS-FINAL-SEG-LEN.                         
003440            MOVE "NO" TO WS-EMAIL-BAD-SW.                                 
003450            MOVE 1 TO I.                                                  
003460            PERFORM 2151-SCAN-EMAIL-CHAR UNTIL I > 40.                    
003470                                                                          
003480            EVALUATE TRUE                                                 
003490                WHEN WS-AT-COUNT NOT = 1                                  
003500                    MOVE "YES" TO ERR-SWITCH                              
003510                    MOVE "EMAIL NEEDS ONE AT SIGN" TO ERR-REASON          
003520                WHEN WS-AT-POS < 2                                        
003530                    MOVE "YES" TO ERR-SWITCH                              
003540                    MOVE "EMAIL LOCAL PART EMPTY" TO ERR-REASON           
003550                WHEN WS-LAST-DOT-POS = 0                                  
003560                    MOVE "YES" TO ERR-SWITCH                              
003570                    MOVE "EMAIL DOMAIN MISSING DOT" TO ERR-REASON         
003580                WHEN WS-EMAIL-BAD-SW = "YES"                              
003590                    MOVE "YES" TO ERR-SWITCH                              
003600                    MOVE "EMAIL HAS BAD CHARACTER" TO ERR-REASON          
003610                WHEN OTHER                                                
003620                    PERFORM 2152-CHECK-FINAL-SEG                          
003630            END-EVALUATE.                                                 
003640                                                                          
003650        2151-SCAN-EMAIL-CHAR.                                             
003660            MOVE USR-EMAIL-CHARS(I) TO WS-SCAN-CHAR.                      
003670            IF WS-SCAN-CHAR NOT = SPACE                                   
003680                MOVE I TO WS-LAST-NONBLANK                                
003690                IF WS-SCAN-CHAR = "@"                                     
003700                    ADD 1 TO WS-AT-COUNT                                  
003710                    IF WS-AT-POS = 0                                      
003720                        MOVE I TO WS-AT-POS                               
003730                    END-IF                                                
003740                ELSE                                                      
003750                    IF WS-AT-POS = 0                                      
003760                        IF NOT (WS-IS-DIGIT OR                            
003770                            WS-IS-UPPER OR                                
003780                            WS-IS-LOWER OR WS-IS-LOC-PUNCT)               
003790                            MOVE "YES" TO WS-EMAIL-BAD-SW                 
003800                        END-IF                                            
003810                    ELSE                                                  
003820                        IF NOT (WS-IS-DIGIT OR                            
003830                            WS-IS-UPPER OR                                
003840                            WS-IS-LOWER OR WS-IS-DOM-PUNCT)               
003850                            MOVE "YES" TO WS-EMAIL-BAD-SW                 
003860                        END-IF                                            
003870                        IF WS-SCAN-CHAR = "."                             
003880                            MOVE I TO WS-LAST-DOT-POS                     
003890                        END-IF                                            
003900                    END-IF                                                
003910                END-IF                                                    
003920            END-IF.                                                       
003930            ADD 1 TO I.                                                   
003940                                                                          
003950        2152-CHECK-FINAL-SEG.                                             
003960            COMPUTE WS-FINAL-SEG-LEN =                                    
003970                WS-LAST-NONBLANK - WS-LAST-DOT-POS.                       
003980            IF WS-FINAL-SEG-LEN < 2                                       
003990                MOVE "YES" TO ERR-SWITCH                                  
004000                MOVE "DOMAIN TOP LEVEL TOO SHORT" TO ERR-REASON           
004010            ELSE                                                          
004020                MOVE WS-LAST-DOT-POS TO J                                 
004030                ADD 1 TO J                                                
004040                PERFORM 2153-CHECK-FINAL-CHAR                             
004050                    UNTIL J > WS-LAST-NONBLANK                            
004060            END-IF.                                                       
004070                                                                          
004080        2153-CHECK-FINAL-CHAR.                                            
004090            MOVE USR-EMAIL-CHARS(J) TO WS-SCAN-CHAR.                      
004100            IF NOT (WS-IS-UPPER OR WS-IS-LOWER)                           
004110                MOVE "YES" TO ERR-SWITCH                                  
004120                MOVE "DOMAIN TOP LEVEL NOT ALPHA" TO ERR-REASON           
004130            END-IF.                                                       
004140            ADD 1 TO J.                                                   
004150                                                                          
004160        2160-CHECK-DUP-EMAIL.                                             
004170            MOVE 1 TO K.                                                  
004180            PERFORM 2161-SCAN-USER-TABLE                                  
004190                UNTIL K > WS-USER-CTR.                                    
004200                                                                          
004210        2161-SCAN-USER-TABLE.                                             
004220            IF WS-SEEN-EMAIL(K) = USR-EMAIL                               
004230                MOVE "YES" TO ERR-SWITCH                                  
004240                MOVE "EMAIL ALREADY REGISTERED" TO ERR-REASON             
004250            END-IF.                                                       
004260            ADD 1 TO K.                                                   
004270                                                                          
004280        2200-VALID-PRT.                                                   
004290            ADD 1 TO C-VAL-CTR.                                           
004300                                                                          
004310            MOVE USR-USER-ID  TO O-USER-ID.                               
004320            MOVE USR-EMAIL    TO O-EMAIL.                                 
004330            MOVE USR-NICKNAME TO O-NICKNAME.                              
004340                                                                          
004350            WRITE PRTLINE                                                 
004360                FROM VALID-LINE                                           
004370                    AFTER ADVANCING 1 LINE                                
004380                        AT EOP                                            
004390                            PERFORM 9100-VALID-HEADING.                   
004400                                                                          
004410        2300-REJECT-PRT.                                                  
004420            ADD 1 TO C-REJ-CTR.                                           
004430                                                                          
004440            MOVE USR-USER-ID  TO O-ERR-USER-ID.                           
004450            MOVE ERR-REASON   TO O-ERR-MSG.                               
004460                                                                          
004470            WRITE PRTLINE-ERR                                             
004480                FROM ERROR-LINE                                           
004490                    AFTER ADVANCING 1 LINE                                
004500                        AT EOP                                            
004510                            PERFORM 9200-ERR-HEADING.                     
004520                                                                          
004530        2600-APPEND-MASTER.                                               
004540            MOVE USR-USER-ID  TO MO-MASTER-LINE(1:12).                    
004550            MOVE USR-EMAIL    TO MO-MASTER-LINE(13:40).                   
004560            MOVE USR-PHONE    TO MO-MASTER-LINE(53:15).                   
004570            MOVE USR-PWHASH   TO MO-MASTER-LINE(68:64).                   
004580            MOVE USR-NICKNAME TO MO-MASTER-LINE(132:20).                  
004590            MOVE SPACES       TO MO-MASTER-LINE(152:9).                   
004600            WRITE MO-MASTER-LINE.                                         
004610                                                                          
004620            ADD 1 TO WS-USER-CTR.                                         
004630            MOVE USR-EMAIL TO WS-SEEN-EMAIL(WS-USER-CTR).                 
004640                                                                          
004650        3000-CLOSING.                                                     
004660            MOVE C-VAL-CTR TO O-VAL-CTR.                                  
004670            WRITE PRTLINE                                                 
004680                FROM VALID-TOTAL-LINE                                     
004690                    AFTER ADVANCING 2 LINES.                              
004700                                                                          
004710            MOVE C-REJ-CTR TO O-REJ-CTR.                                  
004720            WRITE PRTLINE-ERR                                             
004730                FROM ERROR-TOTAL-LINE                                     
004740                    AFTER ADVANCING 2 LINES.                              
004750                                                                          
004760            CLOSE USER-MASTER-IN.                                         
004770            CLOSE USER-REG-IN.                                            
004780            CLOSE USER-MASTER-OUT.                                        
004790            CLOSE VALID-OUT.                                              
004800            CLOSE REJECT-OUT.                                             
004810                                                                          
004820        9000-READ.                                                        
004830            READ USER-REG-IN                                              
004840                AT END                                                    
004850                    MOVE "NO" TO MORE-RECS.                               
004860                                                                          
004870        9100-VALID-HEADING.                                               
004880            ADD 1 TO C-PCTR.                                              
004890            MOVE C-PCTR TO O-PCTR.                                        
004900                                                                          
004910            WRITE PRTLINE                                                 
004920                FROM COMPANY-TITLE                                        
004930                    AFTER ADVANCING PAGE.                                 
004940            WRITE PRTLINE                                                 
004950                FROM DIVISION-TITLE                                       
004960                    AFTER ADVANCING 1 LINE.                               
004970            WRITE PRTLINE                                                 
004980                FROM VALID-TITLE                                          
004990                    AFTER ADVANCING 1 LINE.                               
005000            WRITE PRTLINE                                                 
005010                FROM VALID-COLUMN-HEADING                                 
005020                    AFTER ADVANCING 2 LINES.                              
005030                                                                          
005040        9200-ERR-HEADING.                                                 
005050            ADD 1 TO C-ERR-PCTR.                                          
005060            MOVE C-ERR-PCTR TO O-PCTR.                                    
005070                                                                          
005080            WRITE PRTLINE-ERR                                             
005090                FROM COMPANY-TITLE                                        
005100                    AFTER ADVANCING PAGE.                                 
005110            WRITE PRTLINE-ERR                                             
005120                FROM DIVISION-TITLE                                       
005130                    AFTER ADVANCING 1 LINE.                               
005140            WRITE PRTLINE-ERR                                             
005150                FROM ERROR-TITLE                                          
005160                    AFTER ADVANCING 1 LINE.                               
005170            WRITE PRTLINE-ERR                                             
005180                FROM ERROR-COLUMN-HEADING                                 
005190                    AFTER ADVANCING 2 LINES.                              
